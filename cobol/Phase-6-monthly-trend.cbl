000100******************************************************************
000200* Author: Sylvie Rambert
000300* Date: 06/04/1993
000400* Purpose: TENDANCE MENSUELLE DES EMISSIONS - CUMUL DES DOUZE
000500*          MOIS D'UNE ANNEE DESIGNEE, TOUTES PORTEES CONFONDUES.
000600* Tectonics: cobc
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 6-MONTHLY-TREND.
001000 AUTHOR. SYLVIE RAMBERT.
001100 INSTALLATION. ACIERIES DE LA MEUSE - SERVICE ENVIRONNEMENT.
001200 DATE-WRITTEN. 06/04/1993.
001300 DATE-COMPILED.
001400 SECURITY. RESERVE A L'USAGE INTERNE DU SERVICE ENVIRONNEMENT.
001500******************************************************************
001600*                    JOURNAL DES MODIFICATIONS                  *
001700******************************************************************
001800* 06/04/1993 SRA  DT-0281  CREATION DU PROGRAMME - CUMUL DES
001900*                          EMISSIONS PAR MOIS DANS UNE TABLE DE
002000*                          DOUZE POSITIONS.
002100* 19/01/1999 NOS  DT-1998  PASSAGE AN 2000 - ANNEE DE PARAMETRE
002200*                          SUR 4 POSITIONS.
002300* 30/06/2007 BFI  DT-2401  SEULS LES MOIS COMPORTANT AU MOINS UN
002400*                          MOUVEMENT SONT EDITES, AVEC AJOUT
002500*                          D'UNE LIGNE DE TOTAL ANNUEL.
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS CLASSE-ALPHA IS "A" THRU "Z"
003200     UPSI-0 ON STATUS IS TRACE-DEMANDEE
003300            OFF STATUS IS TRACE-NON-DEMANDEE.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700*    Carte parametre - annee demandee
003800     SELECT PARM-FILE ASSIGN TO "PARMTRD"
003900         ORGANIZATION LINE SEQUENTIAL
004000         FILE STATUS IS WS-FS-PARM.
004100
004200*    Fichier des emissions posees - lu integralement
004300     SELECT EMISSION-FILE ASSIGN TO "EMISFILE"
004400         ORGANIZATION LINE SEQUENTIAL
004500         FILE STATUS IS WS-FS-EMIS.
004600
004700*    Fichier de compte-rendu commun a la chaine - ouvert en ajout
004800     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
004900         ORGANIZATION LINE SEQUENTIAL
005000         FILE STATUS IS WS-FS-RPT.
005100
005200******************************************************************
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  PARM-FILE.
005700 01  PARM-FILE-ENREG.
005800     05  PARM-ANNEE              PIC 9(04).
005900     05  FILLER                  PIC X(76).
006000
006100 FD  EMISSION-FILE.
006200 01  EMISSION-FILE-ENREG.
006300     COPY CPYEMRE.
006400
006500 FD  REPORT-FILE.
006600 01  REPORT-FILE-ENREG           PIC X(132).
006700
006800******************************************************************
006900 WORKING-STORAGE SECTION.
007000
007100 77  WS-EOF-EMIS                 PIC X(01) VALUE SPACE.
007200     88  FIN-EMIS                        VALUE HIGH-VALUE.
007300
007400 01  WS-SWITCHES.
007500     05  WS-FS-PARM              PIC X(02) VALUE SPACE.
007600         88  FS-PARM-OK                  VALUE '00'.
007700     05  WS-FS-EMIS              PIC X(02) VALUE SPACE.
007800         88  FS-EMIS-OK                  VALUE '00'.
007900     05  WS-FS-RPT               PIC X(02) VALUE SPACE.
008000         88  FS-RPT-OK                   VALUE '00'.
008100     05  FILLER                  PIC X(05) VALUE SPACE.
008200
008300 01  WS-ZONE-EFFECTIVE.
008400     05  WS-EMISSION-EFFECTIVE   PIC S9(11)V9(03) VALUE 0.
008500     05  FILLER                  PIC X(05) VALUE SPACE.
008600
008700 01  WS-COMPTEURS.
008800     05  WS-IDX-MOIS             PIC 9(02) COMP VALUE 0.
008900     05  FILLER                  PIC X(05) VALUE SPACE.
009000
009100 01  WS-TOTAL-ANNEE.
009200     05  WS-TOTAL-ANNEE-CO2E     PIC S9(11)V9(03) VALUE 0.
009300     05  WS-TOTAL-ANNEE-R REDEFINES WS-TOTAL-ANNEE-CO2E.
009400         10  WS-TA-ENTIER        PIC S9(11).
009500         10  WS-TA-DECIMAL       PIC 9(03).
009600     05  FILLER                  PIC X(05) VALUE SPACE.
009700
009800 01  WS-TABLE-MOIS.
009900     05  WS-MOIS-ENTRY OCCURS 12 TIMES INDEXED BY IDX-MOIS.
010000         10  WS-MOIS-TOTAL       PIC S9(11)V9(03) VALUE 0.
010100         10  WS-MOIS-TOTAL-R REDEFINES WS-MOIS-TOTAL.
010200             15  WS-MT-ENTIER    PIC S9(11).
010300             15  WS-MT-DECIMAL   PIC 9(03).
010400         10  WS-MOIS-NB          PIC 9(07) COMP VALUE 0.
010500         10  FILLER              PIC X(05) VALUE SPACE.
010600
010700 01  WS-LIBELLES-MOIS.
010800     05  FILLER PIC X(36) VALUE
010900         'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.
011000 01  WS-LIBELLES-MOIS-R REDEFINES WS-LIBELLES-MOIS.
011100     05  WS-LIBELLE-MOIS OCCURS 12 TIMES PIC X(03).
011200
011300******************************************************************
011400*    ZONES D'EDITION DE LA RUBRIQUE MONTHLY TREND                *
011500******************************************************************
011600 01  L-TITRE-TRD.
011700     05  FILLER                  PIC X(01) VALUE SPACE.
011800     05  L-TITRE-TEXTE           PIC X(50) VALUE
011900         'MONTHLY EMISSIONS TREND'.
012000     05  FILLER                  PIC X(81) VALUE SPACE.
012100
012200 01  L-LIGNE-TRD.
012300     05  FILLER                  PIC X(01) VALUE SPACE.
012400     05  L-LIGNE-TEXTE           PIC X(50) VALUE ALL '-'.
012500     05  FILLER                  PIC X(81) VALUE SPACE.
012600
012700 01  L-DETAIL-TRD.
012800     05  FILLER                  PIC X(01) VALUE SPACE.
012900     05  L-DET-ANNEE             PIC 9(04).
013000     05  FILLER                  PIC X(01) VALUE '-'.
013100     05  L-DET-NUMMOIS           PIC 99.
013200     05  FILLER                  PIC X(01) VALUE SPACE.
013300     05  L-DET-MOIS              PIC X(03).
013400     05  FILLER                  PIC X(03) VALUE SPACE.
013500     05  L-DET-TOTAL             PIC Z(8)9.99.
013600     05  FILLER                  PIC X(01) VALUE SPACE.
013700     05  L-DET-NB                PIC Z(6)9.
013800     05  FILLER                  PIC X(70) VALUE SPACE.
013900
014000 01  L-DETAIL-TOTAL-TRD.
014100     05  FILLER                  PIC X(01) VALUE SPACE.
014200     05  L-LIBELLE-TOT-TRD       PIC X(35) VALUE SPACE.
014300     05  L-VALEUR-TOT-TRD        PIC Z(8)9.99.
014400     05  FILLER                  PIC X(87) VALUE SPACE.
014500
014600******************************************************************
014700 PROCEDURE DIVISION.
014800
014900 MAIN-PROCEDURE.
015000
015100     PERFORM 1000-INITIALISATION
015200        THRU 1000-INITIALISATION-EXIT
015300
015400     PERFORM 2000-CUMULER-EMISSIONS
015500        THRU 2000-CUMULER-EMISSIONS-EXIT
015600        UNTIL FIN-EMIS
015700
015800     PERFORM 4000-PRINT-TREND-REPORT
015900        THRU 4000-PRINT-TREND-REPORT-EXIT
016000
016100     PERFORM 9000-FIN-TRAITEMENT
016200        THRU 9000-FIN-TRAITEMENT-EXIT
016300
016400     PERFORM FIN-PGM
016500     .
016600
016700*----------------------------------------------------------------
016800 1000-INITIALISATION.
016900
017000     OPEN INPUT PARM-FILE
017100     IF NOT FS-PARM-OK
017200         DISPLAY 'ERREUR OUVERTURE PARM-FILE CODE : ' WS-FS-PARM
017300         PERFORM FIN-PGM
017400     END-IF
017500     READ PARM-FILE
017600         AT END
017700             DISPLAY 'CARTE PARAMETRE MONTHLY-TREND ABSENTE'
017800             PERFORM FIN-PGM
017900     END-READ
018000     CLOSE PARM-FILE
018100
018200     OPEN INPUT EMISSION-FILE
018300     IF NOT FS-EMIS-OK
018400         DISPLAY 'ERREUR OUVERTURE EMISSION-FILE CODE : '
018500                 WS-FS-EMIS
018600         PERFORM FIN-PGM
018700     END-IF
018800
018900     OPEN EXTEND REPORT-FILE
019000     IF NOT FS-RPT-OK
019100         DISPLAY 'ERREUR OUVERTURE REPORT-FILE CODE : '
019200                 WS-FS-RPT
019300         PERFORM FIN-PGM
019400     END-IF
019500     .
019600 1000-INITIALISATION-EXIT.
019700     EXIT.
019800
019900*----------------------------------------------------------------
020000*    CUMUL DES EMISSIONS EFFECTIVES DE L'ANNEE DEMANDEE, MOIS
020100*    PAR MOIS
020200*----------------------------------------------------------------
020300 2000-CUMULER-EMISSIONS.
020400
020500     READ EMISSION-FILE
020600         AT END
020700             SET FIN-EMIS TO TRUE
020800         NOT AT END
020900             IF ER-ACTDT-ANNEE = PARM-ANNEE
021000                 PERFORM 2100-EMISSION-EFFECTIVE
021100                    THRU 2100-EMISSION-EFFECTIVE-EXIT
021200                 PERFORM 2200-ACCUM-MONTH
021300                    THRU 2200-ACCUM-MONTH-EXIT
021400             END-IF
021500     END-READ
021600     .
021700 2000-CUMULER-EMISSIONS-EXIT.
021800     EXIT.
021900
022000*----------------------------------------------------------------
022100 2100-EMISSION-EFFECTIVE.
022200
022300     IF ER-OVERRIDE-OUI
022400         MOVE ER-OVERRIDDEN-CO2E TO WS-EMISSION-EFFECTIVE
022500     ELSE
022600         MOVE ER-CALCULATED-CO2E TO WS-EMISSION-EFFECTIVE
022700     END-IF
022800     .
022900 2100-EMISSION-EFFECTIVE-EXIT.
023000     EXIT.
023100
023200*----------------------------------------------------------------
023300 2200-ACCUM-MONTH.
023400
023500     SET IDX-MOIS TO ER-ACTDT-MOIS
023600     ADD WS-EMISSION-EFFECTIVE TO WS-MOIS-TOTAL(IDX-MOIS)
023700     ADD 1 TO WS-MOIS-NB(IDX-MOIS)
023800     ADD WS-EMISSION-EFFECTIVE TO WS-TOTAL-ANNEE-CO2E
023900     .
024000 2200-ACCUM-MONTH-EXIT.
024100     EXIT.
024200
024300*----------------------------------------------------------------
024400*    EDITION DE LA RUBRIQUE MONTHLY TREND - LES DOUZE MOIS SONT
024500*    TOUS EDITES, MEME SANS MOUVEMENT
024600*----------------------------------------------------------------
024700 4000-PRINT-TREND-REPORT.
024800
024900     MOVE L-TITRE-TRD TO REPORT-FILE-ENREG
025000     WRITE REPORT-FILE-ENREG
025100
025200     MOVE L-LIGNE-TRD TO REPORT-FILE-ENREG
025300     WRITE REPORT-FILE-ENREG
025400
025500     PERFORM 4100-ECRIRE-LIGNE-MOIS
025600        THRU 4100-ECRIRE-LIGNE-MOIS-EXIT
025700        VARYING IDX-MOIS FROM 1 BY 1 UNTIL IDX-MOIS GREATER 12
025800
025900     MOVE L-LIGNE-TRD TO REPORT-FILE-ENREG
026000     WRITE REPORT-FILE-ENREG
026100
026200     MOVE 'YEARLY TOTAL' TO L-LIBELLE-TOT-TRD
026300     COMPUTE L-VALEUR-TOT-TRD ROUNDED = WS-TOTAL-ANNEE-CO2E
026400     MOVE L-DETAIL-TOTAL-TRD TO REPORT-FILE-ENREG
026500     WRITE REPORT-FILE-ENREG
026600     .
026700 4000-PRINT-TREND-REPORT-EXIT.
026800     EXIT.
026900
027000*----------------------------------------------------------------
027100*    UN SEUL MOIS EST EDITE S'IL COMPORTE AU MOINS UN MOUVEMENT
027200*----------------------------------------------------------------
027300 4100-ECRIRE-LIGNE-MOIS.
027400
027500     IF WS-MOIS-NB(IDX-MOIS) GREATER ZERO
027600         MOVE PARM-ANNEE                 TO L-DET-ANNEE
027700         SET L-DET-NUMMOIS TO IDX-MOIS
027800         MOVE WS-LIBELLE-MOIS(IDX-MOIS)  TO L-DET-MOIS
027900         COMPUTE L-DET-TOTAL ROUNDED = WS-MOIS-TOTAL(IDX-MOIS)
028000         MOVE WS-MOIS-NB(IDX-MOIS)       TO L-DET-NB
028100
028200         MOVE L-DETAIL-TRD TO REPORT-FILE-ENREG
028300         WRITE REPORT-FILE-ENREG
028400     END-IF
028500     .
028600 4100-ECRIRE-LIGNE-MOIS-EXIT.
028700     EXIT.
028800
028900*----------------------------------------------------------------
029000 9000-FIN-TRAITEMENT.
029100
029200     CLOSE EMISSION-FILE REPORT-FILE
029300     .
029400 9000-FIN-TRAITEMENT-EXIT.
029500     EXIT.
029600
029700*----------------------------------------------------------------
029800 FIN-PGM.
029900     STOP RUN.
030000******************************************************************
030100
