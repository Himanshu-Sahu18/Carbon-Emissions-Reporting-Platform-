000100******************************************************************
000200* Author: Sylvie Rambert
000300* Date: 12/09/1988
000400* Purpose: REPRISE INITIALE DU BILAN CARBONE A PARTIR DES
000500*          DONNEES BRUTES DES PORTEES 1, 2 ET 3 - CREATION DES
000600*          FACTEURS ET DES ENREGISTREMENTS D'EMISSION.
000700* Tectonics: cobc
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. 7-IMPORT-RAWDATA.
001100 AUTHOR. SYLVIE RAMBERT.
001200 INSTALLATION. ACIERIES DE LA MEUSE - SERVICE ENVIRONNEMENT.
001300 DATE-WRITTEN. 12/09/1988.
001400 DATE-COMPILED.
001500 SECURITY. RESERVE A L'USAGE INTERNE DU SERVICE ENVIRONNEMENT.
001600******************************************************************
001700*                    JOURNAL DES MODIFICATIONS                  *
001800******************************************************************
001900* 12/09/1988 SRA  DT-0102  CREATION DU PROGRAMME - REPRISE DES
002000*                          DONNEES BRUTES TRIEES PAR ACTIVITE,
002100*                          VALEUR ET UNITE DE FACTEUR.
002200* 25/03/1990 BFI  DT-0203  EXTRACTION DE L'UNITE D'ACTIVITE A
002300*                          PARTIR DE L'UNITE COMPOSEE DU FACTEUR
002400*                          (PARTIE APRES LE SEPARATEUR '/').
002500* 08/09/1991 NOS  DT-0247  CONVERSION DU CODE PERIODE (TRIMESTRE
002600*                          OU ANNEE-MOIS) EN DATE D'ACTIVITE.
002700* 19/01/1999 NOS  DT-1998  PASSAGE AN 2000 - CODE PERIODE
002800*                          ANNEE-MOIS SUR 4+2 POSITIONS, DATES
002900*                          DE FACTEUR ET D'ACTIVITE SUR 8
003000*                          POSITIONS.
003100* 30/06/2007 BFI  DT-2401  AJOUT DU COMPTE-RENDU DE REPRISE EN
003200*                          FIN DE TRAITEMENT (RUBRIQUE RAPPORT).
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS CLASSE-ALPHA IS "A" THRU "Z"
003900     UPSI-0 ON STATUS IS TRACE-DEMANDEE
004000            OFF STATUS IS TRACE-NON-DEMANDEE.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400*    Fichier des donnees brutes - trie par activite, valeur et
004500*    unite de facteur (groupes contigus)
004600     SELECT RAWDATA-FILE ASSIGN TO "RAWDATA"
004700         ORGANIZATION LINE SEQUENTIAL
004800         FILE STATUS IS WS-FS-RAW.
004900
005000*    Fichier des facteurs d'emission - alimente en ajout
005100     SELECT FACTOR-FILE ASSIGN TO "FACTFILE"
005200         ORGANIZATION LINE SEQUENTIAL
005300         FILE STATUS IS WS-FS-FACTOR.
005400
005500*    Fichier des emissions posees - alimente en ajout
005600     SELECT EMISSION-FILE ASSIGN TO "EMISFILE"
005700         ORGANIZATION LINE SEQUENTIAL
005800         FILE STATUS IS WS-FS-EMIS.
005900
006000*    Fichier de compte-rendu commun a la chaine - ouvert en ajout
006100     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
006200         ORGANIZATION LINE SEQUENTIAL
006300         FILE STATUS IS WS-FS-RPT.
006400
006500******************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  RAWDATA-FILE.
007000 01  RAWDATA-FILE-ENREG.
007100     COPY CPYRAWI.
007200
007300 FD  FACTOR-FILE.
007400 01  FACTOR-FILE-ENREG.
007500     COPY CPYEMFA.
007600
007700 FD  EMISSION-FILE.
007800 01  EMISSION-FILE-ENREG.
007900     COPY CPYEMRE.
008000
008100 FD  REPORT-FILE.
008200 01  REPORT-FILE-ENREG           PIC X(132).
008300
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008600
008700 77  WS-EOF-RAW                  PIC X(01) VALUE SPACE.
008800     88  FIN-RAW                         VALUE HIGH-VALUE.
008900 77  WS-EOF-FACTOR-INIT          PIC X(01) VALUE SPACE.
009000     88  FIN-FACTOR-INIT                 VALUE HIGH-VALUE.
009100 77  WS-EOF-EMIS-INIT            PIC X(01) VALUE SPACE.
009200     88  FIN-EMIS-INIT                   VALUE HIGH-VALUE.
009300
009400 01  WS-SWITCHES.
009500     05  WS-FS-RAW               PIC X(02) VALUE SPACE.
009600         88  FS-RAW-OK                   VALUE '00'.
009700     05  WS-FS-FACTOR            PIC X(02) VALUE SPACE.
009800         88  FS-FACTOR-OK                VALUE '00'.
009900         88  FS-FACTOR-INEXISTANT        VALUE '35'.
010000     05  WS-FS-EMIS              PIC X(02) VALUE SPACE.
010100         88  FS-EMIS-OK                  VALUE '00'.
010200         88  FS-EMIS-INEXISTANT          VALUE '35'.
010300     05  WS-FS-RPT               PIC X(02) VALUE SPACE.
010400         88  FS-RPT-OK                   VALUE '00'.
010500     05  WS-PREMIER-ENREG        PIC X(01) VALUE 'Y'.
010600         88  PREMIER-ENREG-DU-FICHIER    VALUE 'Y'.
010700     05  WS-NOUVEAU-GROUPE       PIC X(01) VALUE 'N'.
010800         88  NOUVEAU-GROUPE-DETECTE      VALUE 'Y'.
010900     05  FILLER                  PIC X(05) VALUE SPACE.
011000
011100 01  WS-COMPTEURS.
011200     05  WS-NEXT-FACTOR-ID       PIC 9(06) COMP VALUE 1.
011300     05  WS-NEXT-RECORD-ID       PIC 9(07) COMP VALUE 1.
011400     05  WS-CNT-FACTEURS-CREES   PIC 9(07) COMP VALUE 0.
011500     05  WS-CNT-ENREG-CREES      PIC 9(07) COMP VALUE 0.
011600     05  WS-CNT-LIGNES-IGNOREES  PIC 9(07) COMP VALUE 0.
011700     05  FILLER                  PIC X(05) VALUE SPACE.
011800
011900 01  WS-GROUPE-COURANT.
012000     05  WS-GRP-ACTIVITY-NAME    PIC X(30) VALUE SPACE.
012100     05  WS-GRP-FACTOR-VALUE     PIC S9(07)V9(06) VALUE 0.
012200     05  WS-GRP-FACTOR-UNIT      PIC X(15) VALUE SPACE.
012300     05  WS-GRP-FACTOR-ID        PIC 9(06) VALUE 0.
012400     05  WS-GRP-SCOPE            PIC 9(01) VALUE 0.
012500     05  FILLER                  PIC X(05) VALUE SPACE.
012600
012700 01  WS-EXTRACTION-UNITE.
012800     05  WS-AVANT-SLASH          PIC X(15) VALUE SPACE.
012900     05  WS-APRES-SLASH          PIC X(15) VALUE SPACE.
013000     05  WS-UNITE-EXTRAITE       PIC X(10) VALUE SPACE.
013100     05  FILLER                  PIC X(05) VALUE SPACE.
013200
013300 01  WS-ZONE-CALCUL-FACTEUR.
013400     05  WS-CO2E-PER-UNIT        PIC S9(07)V9(06) VALUE 0.
013500     05  FILLER                  PIC X(05) VALUE SPACE.
013600
013700 01  WS-CONVERSION-PERIODE.
013800     05  WS-DATE-ACTIVITE        PIC 9(08) VALUE 0.
013900     05  WS-DATE-ACTIVITE-R REDEFINES WS-DATE-ACTIVITE.
014000         10  WS-DA-ANNEE         PIC 9(04).
014100         10  WS-DA-MOIS          PIC 9(02).
014200         10  WS-DA-JOUR          PIC 9(02).
014300     05  WS-PC-VALIDE            PIC X(01) VALUE 'N'.
014400         88  PERIOD-CODE-VALIDE          VALUE 'Y'.
014500     05  FILLER                  PIC X(05) VALUE SPACE.
014600
014700*    RI-PERIOD-CODE PORTE UN CODE TRIMESTRE (PORTEES 1 ET 2) OU
014800*    UN CODE ANNEE-MOIS (PORTEE 3) - REPRISE SOUS TROIS VUES
014900 01  RI-PERIOD-CODE-SAVE         PIC X(07) VALUE SPACE.
015000 01  RI-PERIOD-TRIM-R REDEFINES RI-PERIOD-CODE-SAVE.
015100     05  WS-PC-TRIMESTRE         PIC X(02).
015200     05  FILLER                  PIC X(05).
015300 01  RI-PERIOD-YRMO-R REDEFINES RI-PERIOD-CODE-SAVE.
015400     05  WS-PC-ANNEE-X           PIC X(04).
015500     05  WS-PC-TIRET             PIC X(01).
015600     05  WS-PC-MOIS-X            PIC X(02).
015700 01  RI-PERIOD-YRMO-9R REDEFINES RI-PERIOD-CODE-SAVE.
015800     05  WS-PC-ANNEE-9           PIC 9(04).
015900     05  FILLER                  PIC X(01).
016000     05  WS-PC-MOIS-9            PIC 9(02).
016100
016200 01  WS-TABLE-FIN-DE-MOIS-LIT   PIC X(24) VALUE
016300         '312831303130313130313031'.
016400 01  WS-TABLE-FIN-DE-MOIS-R REDEFINES WS-TABLE-FIN-DE-MOIS-LIT.
016500     05  WS-DERNIER-JOUR-MOIS OCCURS 12 TIMES PIC 9(02).
016600
016700******************************************************************
016800*    ZONES D'EDITION DU COMPTE-RENDU (RUBRIQUE IMPORT SUMMARY)   *
016900******************************************************************
017000 01  L-TITRE-IMP.
017100     05  FILLER                  PIC X(01) VALUE SPACE.
017200     05  L-TITRE-TEXTE           PIC X(50) VALUE
017300         'IMPORT SUMMARY - RAW DATA REPRISE'.
017400     05  FILLER                  PIC X(81) VALUE SPACE.
017500
017600 01  L-LIGNE-IMP.
017700     05  FILLER                  PIC X(01) VALUE SPACE.
017800     05  L-LIGNE-TEXTE           PIC X(50) VALUE ALL '-'.
017900     05  FILLER                  PIC X(81) VALUE SPACE.
018000
018100 01  L-DETAIL-IMP.
018200     05  FILLER                  PIC X(01) VALUE SPACE.
018300     05  L-LIBELLE-IMP           PIC X(35) VALUE SPACE.
018400     05  L-VALEUR-IMP            PIC Z(6)9.
018500     05  FILLER                  PIC X(89) VALUE SPACE.
018600
018700******************************************************************
018800 PROCEDURE DIVISION.
018900
019000 MAIN-PROCEDURE.
019100
019200     PERFORM 1000-INITIALISATION
019300        THRU 1000-INITIALISATION-EXIT
019400
019500     PERFORM 2000-TRAITER-DONNEES-BRUTES
019600        THRU 2000-TRAITER-DONNEES-BRUTES-EXIT
019700        UNTIL FIN-RAW
019800
019900     PERFORM 8000-IMPRIME-BILAN
020000        THRU 8000-IMPRIME-BILAN-EXIT
020100
020200     PERFORM 9000-FIN-TRAITEMENT
020300        THRU 9000-FIN-TRAITEMENT-EXIT
020400
020500     PERFORM FIN-PGM
020600     .
020700
020800*----------------------------------------------------------------
020900 1000-INITIALISATION.
021000
021100     OPEN INPUT RAWDATA-FILE
021200     IF NOT FS-RAW-OK
021300         DISPLAY 'ERREUR OUVERTURE RAWDATA-FILE CODE : '
021400                 WS-FS-RAW
021500         PERFORM FIN-PGM
021600     END-IF
021700
021800     PERFORM 1100-DETERMINE-NEXT-FACTOR-ID
021900        THRU 1100-DETERMINE-NEXT-FACTOR-ID-EXIT
022000
022100     PERFORM 1200-DETERMINE-NEXT-RECORD-ID
022200        THRU 1200-DETERMINE-NEXT-RECORD-ID-EXIT
022300
022400     OPEN EXTEND FACTOR-FILE
022500     IF NOT FS-FACTOR-OK
022600         DISPLAY 'ERREUR OUVERTURE FACTOR-FILE CODE : '
022700                 WS-FS-FACTOR
022800         PERFORM FIN-PGM
022900     END-IF
023000
023100     OPEN EXTEND EMISSION-FILE
023200     IF NOT FS-EMIS-OK
023300         DISPLAY 'ERREUR OUVERTURE EMISSION-FILE CODE : '
023400                 WS-FS-EMIS
023500         PERFORM FIN-PGM
023600     END-IF
023700
023800     OPEN EXTEND REPORT-FILE
023900     IF NOT FS-RPT-OK
024000         DISPLAY 'ERREUR OUVERTURE REPORT-FILE CODE : '
024100                 WS-FS-RPT
024200         PERFORM FIN-PGM
024300     END-IF
024400     .
024500 1000-INITIALISATION-EXIT.
024600     EXIT.
024700
024800*----------------------------------------------------------------
024900 1100-DETERMINE-NEXT-FACTOR-ID.
025000
025100     OPEN INPUT FACTOR-FILE
025200     EVALUATE TRUE
025300         WHEN FS-FACTOR-OK
025400             PERFORM 1150-LIRE-FACTEUR-INIT
025500                THRU 1150-LIRE-FACTEUR-INIT-EXIT
025600                UNTIL FIN-FACTOR-INIT
025700             CLOSE FACTOR-FILE
025800         WHEN FS-FACTOR-INEXISTANT
025900             CONTINUE
026000         WHEN OTHER
026100             DISPLAY 'ERREUR OUVERTURE FACTOR-FILE CODE : '
026200                     WS-FS-FACTOR
026300             PERFORM FIN-PGM
026400     END-EVALUATE
026500     .
026600 1100-DETERMINE-NEXT-FACTOR-ID-EXIT.
026700     EXIT.
026800
026900*----------------------------------------------------------------
027000 1150-LIRE-FACTEUR-INIT.
027100
027200     READ FACTOR-FILE
027300         AT END
027400             SET FIN-FACTOR-INIT TO TRUE
027500         NOT AT END
027600             IF FA-FACTOR-ID NOT LESS WS-NEXT-FACTOR-ID
027700                 COMPUTE WS-NEXT-FACTOR-ID = FA-FACTOR-ID + 1
027800             END-IF
027900     END-READ
028000     .
028100 1150-LIRE-FACTEUR-INIT-EXIT.
028200     EXIT.
028300
028400*----------------------------------------------------------------
028500 1200-DETERMINE-NEXT-RECORD-ID.
028600
028700     OPEN INPUT EMISSION-FILE
028800     EVALUATE TRUE
028900         WHEN FS-EMIS-OK
029000             PERFORM 1250-LIRE-EMISSION-INIT
029100                THRU 1250-LIRE-EMISSION-INIT-EXIT
029200                UNTIL FIN-EMIS-INIT
029300             CLOSE EMISSION-FILE
029400         WHEN FS-EMIS-INEXISTANT
029500             CONTINUE
029600         WHEN OTHER
029700             DISPLAY 'ERREUR OUVERTURE EMISSION-FILE CODE : '
029800                     WS-FS-EMIS
029900             PERFORM FIN-PGM
030000     END-EVALUATE
030100     .
030200 1200-DETERMINE-NEXT-RECORD-ID-EXIT.
030300     EXIT.
030400
030500*----------------------------------------------------------------
030600 1250-LIRE-EMISSION-INIT.
030700
030800     READ EMISSION-FILE
030900         AT END
031000             SET FIN-EMIS-INIT TO TRUE
031100         NOT AT END
031200             IF ER-RECORD-ID NOT LESS WS-NEXT-RECORD-ID
031300                 COMPUTE WS-NEXT-RECORD-ID = ER-RECORD-ID + 1
031400             END-IF
031500     END-READ
031600     .
031700 1250-LIRE-EMISSION-INIT-EXIT.
031800     EXIT.
031900
032000*----------------------------------------------------------------
032100*    TRAITEMENT D'UNE LIGNE DE DONNEES BRUTES : DETECTION DE
032200*    NOUVEAU GROUPE, CREATION DE FACTEUR SI BESOIN, ECRITURE DE
032300*    L'ENREGISTREMENT D'EMISSION SI QUANTITE NON NULLE
032400*----------------------------------------------------------------
032500 2000-TRAITER-DONNEES-BRUTES.
032600
032700     READ RAWDATA-FILE
032800         AT END
032900             SET FIN-RAW TO TRUE
033000         NOT AT END
033100             PERFORM 2100-DETECTER-NOUVEAU-GROUPE
033200                THRU 2100-DETECTER-NOUVEAU-GROUPE-EXIT
033300
033400             IF NOUVEAU-GROUPE-DETECTE
033500                 PERFORM 2200-CREER-FACTEUR
033600                    THRU 2200-CREER-FACTEUR-EXIT
033700             END-IF
033800
033900             IF RI-QUANTITY GREATER ZERO
034000                 PERFORM 2300-CONVERTIR-PERIOD-DATE
034100                    THRU 2300-CONVERTIR-PERIOD-DATE-EXIT
034200                 PERFORM 2400-ECRIRE-ENREGISTREMENT
034300                    THRU 2400-ECRIRE-ENREGISTREMENT-EXIT
034400             ELSE
034500                 ADD 1 TO WS-CNT-LIGNES-IGNOREES
034600             END-IF
034700     END-READ
034800     .
034900 2000-TRAITER-DONNEES-BRUTES-EXIT.
035000     EXIT.
035100
035200*----------------------------------------------------------------
035300 2100-DETECTER-NOUVEAU-GROUPE.
035400
035500     MOVE 'N' TO WS-NOUVEAU-GROUPE
035600
035700     IF PREMIER-ENREG-DU-FICHIER
035800         MOVE 'Y' TO WS-NOUVEAU-GROUPE
035900         MOVE 'N' TO WS-PREMIER-ENREG
036000     ELSE
036100         IF RI-ACTIVITY-NAME NOT = WS-GRP-ACTIVITY-NAME
036200           OR RI-FACTOR-VALUE NOT = WS-GRP-FACTOR-VALUE
036300           OR RI-FACTOR-UNIT NOT = WS-GRP-FACTOR-UNIT
036400             MOVE 'Y' TO WS-NOUVEAU-GROUPE
036500         END-IF
036600     END-IF
036700
036800     MOVE RI-ACTIVITY-NAME TO WS-GRP-ACTIVITY-NAME
036900     MOVE RI-FACTOR-VALUE  TO WS-GRP-FACTOR-VALUE
037000     MOVE RI-FACTOR-UNIT   TO WS-GRP-FACTOR-UNIT
037100     MOVE RI-SCOPE         TO WS-GRP-SCOPE
037200     .
037300 2100-DETECTER-NOUVEAU-GROUPE-EXIT.
037400     EXIT.
037500
037600*----------------------------------------------------------------
037700*    CREATION DU FACTEUR DU GROUPE - LES PORTEES 2 ET 3 SONT
037800*    EXPRIMEES EN TONNES ET CONVERTIES EN KILOGRAMMES
037900*----------------------------------------------------------------
038000 2200-CREER-FACTEUR.
038100
038200     MOVE WS-NEXT-FACTOR-ID TO WS-GRP-FACTOR-ID
038300
038400     EVALUATE TRUE
038500         WHEN RI-SCOPE-1
038600             MOVE RI-FACTOR-VALUE TO WS-CO2E-PER-UNIT
038700         WHEN OTHER
038800             COMPUTE WS-CO2E-PER-UNIT = RI-FACTOR-VALUE * 1000
038900     END-EVALUATE
039000
039100     PERFORM 2250-EXTRAIRE-UNITE-ACTIVITE
039200        THRU 2250-EXTRAIRE-UNITE-ACTIVITE-EXIT
039300
039400     MOVE WS-NEXT-FACTOR-ID  TO FA-FACTOR-ID
039500     MOVE RI-ACTIVITY-NAME   TO FA-ACTIVITY-NAME
039600     MOVE RI-SCOPE           TO FA-SCOPE
039700     MOVE WS-UNITE-EXTRAITE  TO FA-ACTIVITY-UNIT
039800     MOVE WS-CO2E-PER-UNIT   TO FA-CO2E-PER-UNIT
039900
040000     EVALUATE TRUE
040100         WHEN RI-SCOPE-1
040200             MOVE 'IPCC 2006 GUIDELINES' TO FA-SOURCE
040300         WHEN RI-SCOPE-2
040400             MOVE 'CEA INDIA 2023 REPORT' TO FA-SOURCE
040500         WHEN RI-SCOPE-3
040600             MOVE 'GHG PROTOCOL SCOPE 3 EVAL TOOL' TO FA-SOURCE
040700     END-EVALUATE
040800
040900     MOVE 20240101   TO FA-VALID-FROM
041000     MOVE 99999999   TO FA-VALID-TO
041100
041200     WRITE FACTOR-FILE-ENREG
041300
041400     ADD 1 TO WS-NEXT-FACTOR-ID
041500     ADD 1 TO WS-CNT-FACTEURS-CREES
041600     .
041700 2200-CREER-FACTEUR-EXIT.
041800     EXIT.
041900
042000*----------------------------------------------------------------
042100*    L'UNITE D'ACTIVITE EST LA PARTIE DE L'UNITE DE FACTEUR
042200*    SUIVANT LE SEPARATEUR '/', OU L'UNITE ENTIERE S'IL N'Y A
042300*    PAS DE SEPARATEUR
042400*----------------------------------------------------------------
042500 2250-EXTRAIRE-UNITE-ACTIVITE.
042600
042700     MOVE SPACE TO WS-AVANT-SLASH
042800     MOVE SPACE TO WS-APRES-SLASH
042900
043000     UNSTRING RI-FACTOR-UNIT DELIMITED BY '/'
043100         INTO WS-AVANT-SLASH WS-APRES-SLASH
043200
043300     IF WS-APRES-SLASH NOT = SPACE
043400         MOVE WS-APRES-SLASH TO WS-UNITE-EXTRAITE
043500     ELSE
043600         MOVE RI-FACTOR-UNIT TO WS-UNITE-EXTRAITE
043700     END-IF
043800     .
043900 2250-EXTRAIRE-UNITE-ACTIVITE-EXIT.
044000     EXIT.
044100
044200*----------------------------------------------------------------
044300*    CONVERSION DU CODE PERIODE EN DATE D'ACTIVITE - TRIMESTRE
044400*    POUR LES PORTEES 1 ET 2, ANNEE-MOIS POUR LA PORTEE 3
044500*----------------------------------------------------------------
044600 2300-CONVERTIR-PERIOD-DATE.
044700
044800     MOVE RI-PERIOD-CODE TO RI-PERIOD-CODE-SAVE
044900
045000     IF RI-SCOPE-3
045100         PERFORM 2320-CONVERTIR-ANNEE-MOIS
045200            THRU 2320-CONVERTIR-ANNEE-MOIS-EXIT
045300     ELSE
045400         PERFORM 2310-CONVERTIR-TRIMESTRE
045500            THRU 2310-CONVERTIR-TRIMESTRE-EXIT
045600     END-IF
045700     .
045800 2300-CONVERTIR-PERIOD-DATE-EXIT.
045900     EXIT.
046000
046100*----------------------------------------------------------------
046200 2310-CONVERTIR-TRIMESTRE.
046300
046400     EVALUATE WS-PC-TRIMESTRE
046500         WHEN 'Q1'
046600             MOVE 20240131 TO WS-DATE-ACTIVITE
046700         WHEN 'Q2'
046800             MOVE 20240430 TO WS-DATE-ACTIVITE
046900         WHEN 'Q3'
047000             MOVE 20240731 TO WS-DATE-ACTIVITE
047100         WHEN 'Q4'
047200             MOVE 20241031 TO WS-DATE-ACTIVITE
047300         WHEN OTHER
047400             MOVE 20240131 TO WS-DATE-ACTIVITE
047500     END-EVALUATE
047600     .
047700 2310-CONVERTIR-TRIMESTRE-EXIT.
047800     EXIT.
047900
048000*----------------------------------------------------------------
048100 2320-CONVERTIR-ANNEE-MOIS.
048200
048300     MOVE 'N' TO WS-PC-VALIDE
048400
048500     IF WS-PC-TIRET = '-'
048600       AND WS-PC-ANNEE-X IS NUMERIC
048700       AND WS-PC-MOIS-X IS NUMERIC
048800       AND WS-PC-MOIS-9 GREATER ZERO
048900       AND WS-PC-MOIS-9 NOT GREATER 12
049000         MOVE 'Y' TO WS-PC-VALIDE
049100     END-IF
049200
049300     IF PERIOD-CODE-VALIDE
049400         MOVE WS-PC-ANNEE-9    TO WS-DA-ANNEE
049500         MOVE WS-PC-MOIS-9     TO WS-DA-MOIS
049600         MOVE WS-DERNIER-JOUR-MOIS(WS-PC-MOIS-9) TO WS-DA-JOUR
049700     ELSE
049800         MOVE 20240131 TO WS-DATE-ACTIVITE
049900     END-IF
050000     .
050100 2320-CONVERTIR-ANNEE-MOIS-EXIT.
050200     EXIT.
050300
050400*----------------------------------------------------------------
050500*    ECRITURE DE L'ENREGISTREMENT D'EMISSION - LES EMISSIONS
050600*    PRE-CALCULEES SONT EN TONNES ET CONVERTIES EN KILOGRAMMES
050700*----------------------------------------------------------------
050800 2400-ECRIRE-ENREGISTREMENT.
050900
051000     MOVE WS-NEXT-RECORD-ID    TO ER-RECORD-ID
051100     MOVE WS-GRP-FACTOR-ID     TO ER-FACTOR-ID
051200     MOVE WS-DATE-ACTIVITE     TO ER-ACTIVITY-DATE
051300     MOVE RI-ACTIVITY-NAME     TO ER-ACTIVITY-NAME
051400     MOVE RI-SCOPE             TO ER-SCOPE
051500     MOVE RI-QUANTITY          TO ER-ACTIVITY-VALUE
051600     MOVE RI-QUANTITY-UNIT(1:10) TO ER-ACTIVITY-UNIT
051700     COMPUTE ER-CALCULATED-CO2E ROUNDED = RI-EMISSIONS-TCO2 * 1000
051800     MOVE ZERO                 TO ER-OVERRIDDEN-CO2E
051900     MOVE 'N'                  TO ER-OVERRIDE-FLAG
052000
052100     IF RI-LOCATION = SPACE
052200         MOVE 'CENTRAL STEEL PLANT' TO ER-LOCATION
052300     ELSE
052400         MOVE RI-LOCATION TO ER-LOCATION
052500     END-IF
052600     MOVE RI-DEPARTMENT        TO ER-DEPARTMENT
052700
052800     WRITE EMISSION-FILE-ENREG
052900
053000     ADD 1 TO WS-NEXT-RECORD-ID
053100     ADD 1 TO WS-CNT-ENREG-CREES
053200     .
053300 2400-ECRIRE-ENREGISTREMENT-EXIT.
053400     EXIT.
053500
053600*----------------------------------------------------------------
053700*    EDITION DE LA RUBRIQUE IMPORT SUMMARY
053800*----------------------------------------------------------------
053900 8000-IMPRIME-BILAN.
054000
054100     MOVE L-TITRE-IMP TO REPORT-FILE-ENREG
054200     WRITE REPORT-FILE-ENREG
054300
054400     MOVE L-LIGNE-IMP TO REPORT-FILE-ENREG
054500     WRITE REPORT-FILE-ENREG
054600
054700     MOVE 'FACTORS CREATED' TO L-LIBELLE-IMP
054800     MOVE WS-CNT-FACTEURS-CREES TO L-VALEUR-IMP
054900     MOVE L-DETAIL-IMP TO REPORT-FILE-ENREG
055000     WRITE REPORT-FILE-ENREG
055100
055200     MOVE 'RECORDS CREATED' TO L-LIBELLE-IMP
055300     MOVE WS-CNT-ENREG-CREES TO L-VALEUR-IMP
055400     MOVE L-DETAIL-IMP TO REPORT-FILE-ENREG
055500     WRITE REPORT-FILE-ENREG
055600
055700     MOVE 'ROWS SKIPPED' TO L-LIBELLE-IMP
055800     MOVE WS-CNT-LIGNES-IGNOREES TO L-VALEUR-IMP
055900     MOVE L-DETAIL-IMP TO REPORT-FILE-ENREG
056000     WRITE REPORT-FILE-ENREG
056100     .
056200 8000-IMPRIME-BILAN-EXIT.
056300     EXIT.
056400
056500*----------------------------------------------------------------
056600 9000-FIN-TRAITEMENT.
056700
056800     CLOSE RAWDATA-FILE FACTOR-FILE EMISSION-FILE REPORT-FILE
056900     .
057000 9000-FIN-TRAITEMENT-EXIT.
057100     EXIT.
057200
057300*----------------------------------------------------------------
057400 FIN-PGM.
057500     STOP RUN.
057600******************************************************************
057700
