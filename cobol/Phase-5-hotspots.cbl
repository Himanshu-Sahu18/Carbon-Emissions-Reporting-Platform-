000100******************************************************************
000200* Author: Bernard Ficheux
000300* Date: 09/09/1992
000400* Purpose: CLASSEMENT DES POSTES D'EMISSION (ACTIVITE / PORTEE)
000500*          PAR ORDRE DECROISSANT D'IMPORTANCE, AVEC PART DU
000600*          TOTAL ET MOYENNE PAR TRANSACTION, LIMITE AUX N
000700*          PREMIERS POSTES DEMANDES.
000800* Tectonics: cobc
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. 5-HOTSPOTS.
001200 AUTHOR. BERNARD FICHEUX.
001300 INSTALLATION. ACIERIES DE LA MEUSE - SERVICE ENVIRONNEMENT.
001400 DATE-WRITTEN. 09/09/1992.
001500 DATE-COMPILED.
001600 SECURITY. RESERVE A L'USAGE INTERNE DU SERVICE ENVIRONNEMENT.
001700******************************************************************
001800*                    JOURNAL DES MODIFICATIONS                  *
001900******************************************************************
002000* 09/09/1992 BFI  DT-0271  CREATION DU PROGRAMME - CUMUL PAR
002100*                          ACTIVITE ET PORTEE DANS UNE TABLE EN
002200*                          MEMOIRE, TRI PAR PERMUTATION.
002300* 21/04/1995 NOS  DT-0331  AJOUT DU FILTRE OPTIONNEL DE PERIODE
002400*                          ET DE PORTEE SUR CARTE PARAMETRE.
002500* 19/01/1999 NOS  DT-1998  PASSAGE AN 2000 - DATES DE FILTRE SUR
002600*                          8 POSITIONS.
002700* 30/06/2007 BFI  DT-2401  BORNAGE DU NOMBRE DE POSTES EDITES
002800*                          (N COMPRIS ENTRE 1 ET 100, VALEUR PAR
002900*                          DEFAUT 10 SI CARTE NON RENSEIGNEE).
003000* 04/11/2011 NOS  DT-2690  LE FILTRE DE PERIODE ACCEPTAIT SANS
003100*                          CONTROLE UNE BORNE FIN ANTERIEURE A LA
003200*                          BORNE DEBUT OU UNE ETENDUE DEMESUREE.
003300*                          REPRISE DU CONTROLE DE VALIDITE DEJA
003400*                          EN PLACE DANS LE PROGRAMME 4-INTENSITY
003500*                          (ETENDUE MAXIMALE DE 3650 JOURS) ; LE
003600*                          FILTRE EST SIMPLEMENT IGNORE SI LES
003700*                          BORNES SONT INVALIDES, LE RAPPORT
003800*                          RESTANT UNE EDITION FACULTATIVE.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS CLASSE-ALPHA IS "A" THRU "Z"
004500     UPSI-0 ON STATUS IS TRACE-DEMANDEE
004600            OFF STATUS IS TRACE-NON-DEMANDEE.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000*    Carte parametre - filtre optionnel et nombre de postes
005100     SELECT PARM-FILE ASSIGN TO "PARMHOT"
005200         ORGANIZATION LINE SEQUENTIAL
005300         FILE STATUS IS WS-FS-PARM.
005400
005500*    Fichier des emissions posees - lu integralement
005600     SELECT EMISSION-FILE ASSIGN TO "EMISFILE"
005700         ORGANIZATION LINE SEQUENTIAL
005800         FILE STATUS IS WS-FS-EMIS.
005900
006000*    Fichier de compte-rendu commun a la chaine - ouvert en ajout
006100     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
006200         ORGANIZATION LINE SEQUENTIAL
006300         FILE STATUS IS WS-FS-RPT.
006400
006500******************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  PARM-FILE.
007000 01  PARM-FILE-ENREG.
007100     05  PARM-DATE-DEBUT         PIC 9(08).
007200     05  PARM-DATE-FIN           PIC 9(08).
007300     05  PARM-SCOPE-FILTER       PIC 9(01).
007400     05  PARM-TOP-N              PIC 9(03).
007500     05  FILLER                  PIC X(60).
007600
007700 FD  EMISSION-FILE.
007800 01  EMISSION-FILE-ENREG.
007900     COPY CPYEMRE.
008000
008100 FD  REPORT-FILE.
008200 01  REPORT-FILE-ENREG           PIC X(132).
008300
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008600
008700 77  WS-EOF-EMIS                 PIC X(01) VALUE SPACE.
008800     88  FIN-EMIS                        VALUE HIGH-VALUE.
008900
009000 01  WS-SWITCHES.
009100     05  WS-FS-PARM              PIC X(02) VALUE SPACE.
009200         88  FS-PARM-OK                  VALUE '00'.
009300     05  WS-FS-EMIS              PIC X(02) VALUE SPACE.
009400         88  FS-EMIS-OK                  VALUE '00'.
009500     05  WS-FS-RPT               PIC X(02) VALUE SPACE.
009600         88  FS-RPT-OK                   VALUE '00'.
009700     05  WS-FILTRE-DATE          PIC X(01) VALUE 'N'.
009800         88  FILTRE-DATE-ACTIF           VALUE 'Y'.
009900     05  WS-FILTRE-SCOPE         PIC X(01) VALUE 'N'.
010000         88  FILTRE-SCOPE-ACTIF          VALUE 'Y'.
010100     05  WS-PERMUTATION-FAITE    PIC X(01) VALUE 'N'.
010200         88  UNE-PERMUTATION-FAITE       VALUE 'Y'.
010300     05  WS-STATUT-RETENUE       PIC X(01) VALUE 'Y'.
010400         88  TRANSACTION-RETENUE         VALUE 'Y'.
010500     05  WS-MATCH-FOUND-HOT      PIC X(01) VALUE 'N'.
010600         88  MATCH-FOUND-HOT             VALUE 'Y'.
010700     05  FILLER                  PIC X(05) VALUE SPACE.
010800
010900 01  WS-ZONE-EFFECTIVE.
011000     05  WS-EMISSION-EFFECTIVE   PIC S9(11)V9(03) VALUE 0.
011100     05  FILLER                  PIC X(05) VALUE SPACE.
011200
011300 01  WS-COMPTEURS.
011400     05  WS-HOTSPOT-COUNT        PIC 9(04) COMP VALUE 0.
011500     05  WS-TOP-N                PIC 9(03) COMP VALUE 10.
011600     05  WS-LIMITE-EDITION       PIC 9(03) COMP VALUE 0.
011700     05  WS-RANG                 PIC 9(03) COMP VALUE 0.
011800     05  FILLER                  PIC X(05) VALUE SPACE.
011900
012000 01  WS-GRAND-TOTAL.
012100     05  WS-GRAND-TOTAL-CO2E     PIC S9(11)V9(03) VALUE 0.
012200     05  WS-GRAND-TOTAL-R REDEFINES WS-GRAND-TOTAL-CO2E.
012300         10  WS-GT-ENTIER        PIC S9(11).
012400         10  WS-GT-DECIMAL       PIC 9(03).
012500     05  FILLER                  PIC X(05) VALUE SPACE.
012600
012700 01  WS-HOTSPOT-TABLE.
012800     05  WS-HS-ENTRY OCCURS 1 TO 500 TIMES
012900                     DEPENDING ON WS-HOTSPOT-COUNT
013000                     INDEXED BY IDX-HS IDX-HS2.
013100         10  WS-HS-ACTIVITY-NAME PIC X(30).
013200         10  WS-HS-SCOPE         PIC 9(01).
013300         10  WS-HS-TOTAL         PIC S9(11)V9(03).
013400         10  WS-HS-NB-TRANSACT   PIC 9(07) COMP.
013500         10  WS-HS-TOTAL-R REDEFINES WS-HS-TOTAL.
013600             15  WS-HS-TOT-ENTIER   PIC S9(11).
013700             15  WS-HS-TOT-DECIMAL  PIC 9(03).
013800         10  FILLER              PIC X(05) VALUE SPACE.
013900
014000 01  WS-BORNES-PERIODE.
014100     05  WS-JOURS-JULIENS-DEBUT  PIC 9(07) COMP VALUE 0.
014200     05  WS-JOURS-JULIENS-FIN    PIC 9(07) COMP VALUE 0.
014300     05  WS-ETENDUE-JOURS        PIC S9(07) COMP VALUE 0.
014400     05  FILLER                  PIC X(05) VALUE SPACE.
014500
014600 01  WS-DATE-CONV.
014700     05  WS-DATE-CONV-8          PIC 9(08).
014800     05  WS-DATE-CONV-8R REDEFINES WS-DATE-CONV-8.
014900         10  WS-DC-ANNEE         PIC 9(04).
015000         10  WS-DC-MOIS          PIC 9(02).
015100         10  WS-DC-JOUR          PIC 9(02).
015200     05  WS-DATE-CONV-JJ         PIC 9(07) COMP.
015300     05  FILLER                  PIC X(05) VALUE SPACE.
015400
015500 01  WS-ZONE-ECHANGE-TRI.
015600     05  WS-ECH-ACTIVITY-NAME    PIC X(30).
015700     05  WS-ECH-SCOPE            PIC 9(01).
015800     05  WS-ECH-TOTAL            PIC S9(11)V9(03).
015900     05  WS-ECH-TOTAL-R REDEFINES WS-ECH-TOTAL.
016000         10  WS-ECH-TOT-ENTIER   PIC S9(11).
016100         10  WS-ECH-TOT-DECIMAL  PIC 9(03).
016200     05  WS-ECH-NB-TRANSACT      PIC 9(07) COMP.
016300     05  FILLER                  PIC X(05) VALUE SPACE.
016400
016500 01  WS-ZONE-CALCUL.
016600     05  WS-POURCENTAGE          PIC S999V99 VALUE 0.
016700     05  WS-MOYENNE              PIC S9(09)V9(02) VALUE 0.
016800     05  FILLER                  PIC X(05) VALUE SPACE.
016900
017000******************************************************************
017100*    ZONES D'EDITION DE LA RUBRIQUE HOTSPOTS                     *
017200******************************************************************
017300 01  L-TITRE-HOT.
017400     05  FILLER                  PIC X(01) VALUE SPACE.
017500     05  L-TITRE-TEXTE           PIC X(50) VALUE
017600         'EMISSION HOTSPOTS'.
017700     05  FILLER                  PIC X(81) VALUE SPACE.
017800
017900 01  L-LIGNE-HOT.
018000     05  FILLER                  PIC X(01) VALUE SPACE.
018100     05  L-LIGNE-TEXTE           PIC X(90) VALUE ALL '-'.
018200     05  FILLER                  PIC X(41) VALUE SPACE.
018300
018400 01  L-ENTETE-HOT.
018500     05  FILLER                  PIC X(01) VALUE '|'.
018600     05  FILLER                  PIC X(05) VALUE 'RANK'.
018700     05  FILLER                  PIC X(01) VALUE '|'.
018800     05  FILLER                  PIC X(30) VALUE 'ACTIVITY'.
018900     05  FILLER                  PIC X(01) VALUE '|'.
019000     05  FILLER                  PIC X(06) VALUE 'SCOPE'.
019100     05  FILLER                  PIC X(01) VALUE '|'.
019200     05  FILLER                  PIC X(14) VALUE 'TOTAL KGCO2E'.
019300     05  FILLER                  PIC X(01) VALUE '|'.
019400     05  FILLER                  PIC X(08) VALUE 'PERCENT'.
019500     05  FILLER                  PIC X(01) VALUE '|'.
019600     05  FILLER                  PIC X(14) VALUE 'AVERAGE'.
019700     05  FILLER                  PIC X(01) VALUE '|'.
019800     05  FILLER                  PIC X(48) VALUE SPACE.
019900
020000 01  L-DETAIL-HOT.
020100     05  FILLER                  PIC X(01) VALUE '|'.
020200     05  L-DET-RANG              PIC ZZ9.
020300     05  FILLER                  PIC X(01) VALUE '|'.
020400     05  L-DET-ACTIVITE          PIC X(30).
020500     05  FILLER                  PIC X(01) VALUE '|'.
020600     05  L-DET-SCOPE             PIC 9.
020700     05  FILLER                  PIC X(01) VALUE '|'.
020800     05  L-DET-TOTAL             PIC Z(8)9.99.
020900     05  FILLER                  PIC X(01) VALUE '|'.
021000     05  L-DET-PCT               PIC ZZ9.99.
021100     05  FILLER                  PIC X(01) VALUE '|'.
021200     05  L-DET-MOYENNE           PIC Z(6)9.99.
021300     05  FILLER                  PIC X(01) VALUE '|'.
021400     05  FILLER                  PIC X(48) VALUE SPACE.
021500
021600 01  L-DETAIL-POST-HOT.
021700     05  FILLER                  PIC X(01) VALUE SPACE.
021800     05  L-LIBELLE-POST-HOT      PIC X(35) VALUE SPACE.
021900     05  L-VALEUR-POST-HOT       PIC Z(8)9.99.
022000     05  FILLER                  PIC X(87) VALUE SPACE.
022100
022200******************************************************************
022300 PROCEDURE DIVISION.
022400
022500 MAIN-PROCEDURE.
022600
022700     PERFORM 1000-INITIALISATION
022800        THRU 1000-INITIALISATION-EXIT
022900
023000     PERFORM 2000-CUMULER-EMISSIONS
023100        THRU 2000-CUMULER-EMISSIONS-EXIT
023200        UNTIL FIN-EMIS
023300
023400     PERFORM 3000-SORT-HOTSPOTS
023500        THRU 3000-SORT-HOTSPOTS-EXIT
023600
023700     PERFORM 4000-PRINT-HOTSPOT-REPORT
023800        THRU 4000-PRINT-HOTSPOT-REPORT-EXIT
023900
024000     PERFORM 9000-FIN-TRAITEMENT
024100        THRU 9000-FIN-TRAITEMENT-EXIT
024200
024300     PERFORM FIN-PGM
024400     .
024500
024600*----------------------------------------------------------------
024700 1000-INITIALISATION.
024800
024900     OPEN INPUT PARM-FILE
025000     IF NOT FS-PARM-OK
025100         DISPLAY 'ERREUR OUVERTURE PARM-FILE CODE : ' WS-FS-PARM
025200         PERFORM FIN-PGM
025300     END-IF
025400     READ PARM-FILE
025500         AT END
025600             DISPLAY 'CARTE PARAMETRE HOTSPOTS ABSENTE'
025700             PERFORM FIN-PGM
025800     END-READ
025900     CLOSE PARM-FILE
026000
026100     IF PARM-DATE-DEBUT GREATER ZERO
026200       AND PARM-DATE-FIN GREATER ZERO
026300         MOVE 'Y' TO WS-FILTRE-DATE
026400         IF PARM-DATE-FIN LESS PARM-DATE-DEBUT
026500             MOVE 'N' TO WS-FILTRE-DATE
026600         ELSE
026700             MOVE PARM-DATE-DEBUT TO WS-DATE-CONV-8
026800             PERFORM 1100-CONVERTIR-EN-JOURS
026900                THRU 1100-CONVERTIR-EN-JOURS-EXIT
027000             MOVE WS-DATE-CONV-JJ TO WS-JOURS-JULIENS-DEBUT
027100
027200             MOVE PARM-DATE-FIN TO WS-DATE-CONV-8
027300             PERFORM 1100-CONVERTIR-EN-JOURS
027400                THRU 1100-CONVERTIR-EN-JOURS-EXIT
027500             MOVE WS-DATE-CONV-JJ TO WS-JOURS-JULIENS-FIN
027600
027700             COMPUTE WS-ETENDUE-JOURS =
027800                 WS-JOURS-JULIENS-FIN - WS-JOURS-JULIENS-DEBUT
027900             IF WS-ETENDUE-JOURS GREATER 3650
028000                 MOVE 'N' TO WS-FILTRE-DATE
028100             END-IF
028200         END-IF
028300     END-IF
028400
028500     IF PARM-SCOPE-FILTER GREATER ZERO
028600         MOVE 'Y' TO WS-FILTRE-SCOPE
028700     END-IF
028800
028900     IF PARM-TOP-N GREATER ZERO AND PARM-TOP-N NOT GREATER 100
029000         MOVE PARM-TOP-N TO WS-TOP-N
029100     ELSE
029200         MOVE 10 TO WS-TOP-N
029300     END-IF
029400
029500     OPEN INPUT EMISSION-FILE
029600     IF NOT FS-EMIS-OK
029700         DISPLAY 'ERREUR OUVERTURE EMISSION-FILE CODE : '
029800                 WS-FS-EMIS
029900         PERFORM FIN-PGM
030000     END-IF
030100
030200     OPEN EXTEND REPORT-FILE
030300     IF NOT FS-RPT-OK
030400         DISPLAY 'ERREUR OUVERTURE REPORT-FILE CODE : '
030500                 WS-FS-RPT
030600         PERFORM FIN-PGM
030700     END-IF
030800     .
030900 1000-INITIALISATION-EXIT.
031000     EXIT.
031100
031200*----------------------------------------------------------------
031300 1100-CONVERTIR-EN-JOURS.
031400
031500     COMPUTE WS-DATE-CONV-JJ =
031600             (WS-DC-ANNEE * 365) + (WS-DC-MOIS * 31) + WS-DC-JOUR
031700     .
031800 1100-CONVERTIR-EN-JOURS-EXIT.
031900     EXIT.
032000
032100*----------------------------------------------------------------
032200*    CUMUL PAR ACTIVITE ET PORTEE, APRES APPLICATION DES FILTRES
032300*    OPTIONNELS DE PERIODE ET DE PORTEE
032400*----------------------------------------------------------------
032500 2000-CUMULER-EMISSIONS.
032600
032700     READ EMISSION-FILE
032800         AT END
032900             SET FIN-EMIS TO TRUE
033000         NOT AT END
033100             PERFORM 2050-RETENUE-PAR-FILTRE
033200                THRU 2050-RETENUE-PAR-FILTRE-EXIT
033300             IF TRANSACTION-RETENUE
033400                 PERFORM 2100-EMISSION-EFFECTIVE
033500                    THRU 2100-EMISSION-EFFECTIVE-EXIT
033600                 ADD WS-EMISSION-EFFECTIVE TO WS-GRAND-TOTAL-CO2E
033700                 PERFORM 2200-CUMULER-DANS-TABLE
033800                    THRU 2200-CUMULER-DANS-TABLE-EXIT
033900             END-IF
034000     END-READ
034100     .
034200 2000-CUMULER-EMISSIONS-EXIT.
034300     EXIT.
034400
034500*----------------------------------------------------------------
034600 2050-RETENUE-PAR-FILTRE.
034700
034800     MOVE 'Y' TO WS-STATUT-RETENUE
034900
035000     IF FILTRE-DATE-ACTIF
035100         IF ER-ACTIVITY-DATE LESS PARM-DATE-DEBUT
035200           OR ER-ACTIVITY-DATE GREATER PARM-DATE-FIN
035300             MOVE 'N' TO WS-STATUT-RETENUE
035400         END-IF
035500     END-IF
035600
035700     IF FILTRE-SCOPE-ACTIF
035800         IF ER-SCOPE NOT EQUAL PARM-SCOPE-FILTER
035900             MOVE 'N' TO WS-STATUT-RETENUE
036000         END-IF
036100     END-IF
036200     .
036300 2050-RETENUE-PAR-FILTRE-EXIT.
036400     EXIT.
036500
036600*----------------------------------------------------------------
036700 2100-EMISSION-EFFECTIVE.
036800
036900     IF ER-OVERRIDE-OUI
037000         MOVE ER-OVERRIDDEN-CO2E TO WS-EMISSION-EFFECTIVE
037100     ELSE
037200         MOVE ER-CALCULATED-CO2E TO WS-EMISSION-EFFECTIVE
037300     END-IF
037400     .
037500 2100-EMISSION-EFFECTIVE-EXIT.
037600     EXIT.
037700
037800*----------------------------------------------------------------
037900*    RECHERCHE DE L'ACTIVITE/PORTEE DANS LA TABLE, CREATION D'UNE
038000*    NOUVELLE ENTREE SI ABSENTE
038100*----------------------------------------------------------------
038200 2200-CUMULER-DANS-TABLE.
038300
038400     MOVE 'N' TO WS-MATCH-FOUND-HOT
038500     IF WS-HOTSPOT-COUNT GREATER ZERO
038600         PERFORM 2210-EXAMINER-ENTREE-HOT
038700            THRU 2210-EXAMINER-ENTREE-HOT-EXIT
038800            VARYING IDX-HS FROM 1 BY 1
038900              UNTIL IDX-HS GREATER WS-HOTSPOT-COUNT
039000                 OR MATCH-FOUND-HOT
039100     END-IF
039200
039300     IF NOT MATCH-FOUND-HOT
039400         ADD 1 TO WS-HOTSPOT-COUNT
039500         SET IDX-HS TO WS-HOTSPOT-COUNT
039600         MOVE ER-ACTIVITY-NAME     TO WS-HS-ACTIVITY-NAME(IDX-HS)
039700         MOVE ER-SCOPE             TO WS-HS-SCOPE(IDX-HS)
039800         MOVE WS-EMISSION-EFFECTIVE TO WS-HS-TOTAL(IDX-HS)
039900         MOVE 1                    TO WS-HS-NB-TRANSACT(IDX-HS)
040000     END-IF
040100     .
040200 2200-CUMULER-DANS-TABLE-EXIT.
040300     EXIT.
040400
040500*----------------------------------------------------------------
040600 2210-EXAMINER-ENTREE-HOT.
040700
040800     IF WS-HS-ACTIVITY-NAME(IDX-HS) = ER-ACTIVITY-NAME
040900       AND WS-HS-SCOPE(IDX-HS) = ER-SCOPE
041000         MOVE 'Y' TO WS-MATCH-FOUND-HOT
041100         ADD WS-EMISSION-EFFECTIVE TO WS-HS-TOTAL(IDX-HS)
041200         ADD 1 TO WS-HS-NB-TRANSACT(IDX-HS)
041300     END-IF
041400     .
041500 2210-EXAMINER-ENTREE-HOT-EXIT.
041600     EXIT.
041700
041800*----------------------------------------------------------------
041900*    TRI DECROISSANT DE LA TABLE DES POSTES PAR PERMUTATION -
042000*    METHODE A BULLES, CONFORME A L'HABITUDE DU SERVICE POUR LES
042100*    PETITES TABLES EN MEMOIRE
042200*----------------------------------------------------------------
042300 3000-SORT-HOTSPOTS.
042400
042500     IF WS-HOTSPOT-COUNT GREATER 1
042600         MOVE 'Y' TO WS-PERMUTATION-FAITE
042700         PERFORM 3100-PASSE-DE-TRI
042800            THRU 3100-PASSE-DE-TRI-EXIT
042900            UNTIL NOT UNE-PERMUTATION-FAITE
043000     END-IF
043100     .
043200 3000-SORT-HOTSPOTS-EXIT.
043300     EXIT.
043400
043500*----------------------------------------------------------------
043600 3100-PASSE-DE-TRI.
043700
043800     MOVE 'N' TO WS-PERMUTATION-FAITE
043900     PERFORM 3200-COMPARER-PAIRE
044000        THRU 3200-COMPARER-PAIRE-EXIT
044100        VARYING IDX-HS FROM 1 BY 1
044200          UNTIL IDX-HS NOT LESS WS-HOTSPOT-COUNT
044300     .
044400 3100-PASSE-DE-TRI-EXIT.
044500     EXIT.
044600
044700*----------------------------------------------------------------
044800 3200-COMPARER-PAIRE.
044900
045000     SET IDX-HS2 TO IDX-HS
045100     SET IDX-HS2 UP BY 1
045200
045300     IF WS-HS-TOTAL(IDX-HS) LESS WS-HS-TOTAL(IDX-HS2)
045400         PERFORM 3210-PERMUTER-ENTREES
045500            THRU 3210-PERMUTER-ENTREES-EXIT
045600         MOVE 'Y' TO WS-PERMUTATION-FAITE
045700     END-IF
045800     .
045900 3200-COMPARER-PAIRE-EXIT.
046000     EXIT.
046100
046200*----------------------------------------------------------------
046300 3210-PERMUTER-ENTREES.
046400
046500     MOVE WS-HS-ACTIVITY-NAME(IDX-HS)  TO WS-ECH-ACTIVITY-NAME
046600     MOVE WS-HS-SCOPE(IDX-HS)          TO WS-ECH-SCOPE
046700     MOVE WS-HS-TOTAL(IDX-HS)          TO WS-ECH-TOTAL
046800     MOVE WS-HS-NB-TRANSACT(IDX-HS)    TO WS-ECH-NB-TRANSACT
046900
047000     MOVE WS-HS-ACTIVITY-NAME(IDX-HS2)
047100                                TO WS-HS-ACTIVITY-NAME(IDX-HS)
047200     MOVE WS-HS-SCOPE(IDX-HS2)         TO WS-HS-SCOPE(IDX-HS)
047300     MOVE WS-HS-TOTAL(IDX-HS2)         TO WS-HS-TOTAL(IDX-HS)
047400     MOVE WS-HS-NB-TRANSACT(IDX-HS2)
047500                                  TO WS-HS-NB-TRANSACT(IDX-HS)
047600
047700     MOVE WS-ECH-ACTIVITY-NAME  TO WS-HS-ACTIVITY-NAME(IDX-HS2)
047800     MOVE WS-ECH-SCOPE          TO WS-HS-SCOPE(IDX-HS2)
047900     MOVE WS-ECH-TOTAL          TO WS-HS-TOTAL(IDX-HS2)
048000     MOVE WS-ECH-NB-TRANSACT    TO WS-HS-NB-TRANSACT(IDX-HS2)
048100     .
048200 3210-PERMUTER-ENTREES-EXIT.
048300     EXIT.
048400
048500*----------------------------------------------------------------
048600*    EDITION DE LA RUBRIQUE HOTSPOTS - LIMITEE AUX N PREMIERS
048700*    POSTES DEMANDES SUR CARTE PARAMETRE
048800*----------------------------------------------------------------
048900 4000-PRINT-HOTSPOT-REPORT.
049000
049100     MOVE L-TITRE-HOT TO REPORT-FILE-ENREG
049200     WRITE REPORT-FILE-ENREG
049300
049400     MOVE L-LIGNE-HOT TO REPORT-FILE-ENREG
049500     WRITE REPORT-FILE-ENREG
049600
049700     MOVE L-ENTETE-HOT TO REPORT-FILE-ENREG
049800     WRITE REPORT-FILE-ENREG
049900
050000     MOVE L-LIGNE-HOT TO REPORT-FILE-ENREG
050100     WRITE REPORT-FILE-ENREG
050200
050300     IF WS-TOP-N LESS WS-HOTSPOT-COUNT
050400         MOVE WS-TOP-N TO WS-LIMITE-EDITION
050500     ELSE
050600         MOVE WS-HOTSPOT-COUNT TO WS-LIMITE-EDITION
050700     END-IF
050800
050900     IF WS-LIMITE-EDITION GREATER ZERO
051000         PERFORM 4100-ECRIRE-LIGNE-HOT
051100            THRU 4100-ECRIRE-LIGNE-HOT-EXIT
051200            VARYING IDX-HS FROM 1 BY 1
051300              UNTIL IDX-HS GREATER WS-LIMITE-EDITION
051400     END-IF
051500
051600     MOVE L-LIGNE-HOT TO REPORT-FILE-ENREG
051700     WRITE REPORT-FILE-ENREG
051800
051900     MOVE 'GRAND TOTAL' TO L-LIBELLE-POST-HOT
052000     COMPUTE L-VALEUR-POST-HOT ROUNDED = WS-GRAND-TOTAL-CO2E
052100     MOVE L-DETAIL-POST-HOT TO REPORT-FILE-ENREG
052200     WRITE REPORT-FILE-ENREG
052300     .
052400 4000-PRINT-HOTSPOT-REPORT-EXIT.
052500     EXIT.
052600
052700*----------------------------------------------------------------
052800 4100-ECRIRE-LIGNE-HOT.
052900
053000     SET WS-RANG TO IDX-HS
053100     MOVE WS-RANG                       TO L-DET-RANG
053200     MOVE WS-HS-ACTIVITY-NAME(IDX-HS)   TO L-DET-ACTIVITE
053300     MOVE WS-HS-SCOPE(IDX-HS)           TO L-DET-SCOPE
053400     COMPUTE L-DET-TOTAL ROUNDED = WS-HS-TOTAL(IDX-HS)
053500
053600     IF WS-GRAND-TOTAL-CO2E GREATER ZERO
053700         COMPUTE WS-POURCENTAGE ROUNDED =
053800                 WS-HS-TOTAL(IDX-HS) / WS-GRAND-TOTAL-CO2E * 100
053900     ELSE
054000         MOVE ZERO TO WS-POURCENTAGE
054100     END-IF
054200     MOVE WS-POURCENTAGE TO L-DET-PCT
054300
054400     COMPUTE WS-MOYENNE ROUNDED =
054500             WS-HS-TOTAL(IDX-HS) / WS-HS-NB-TRANSACT(IDX-HS)
054600     MOVE WS-MOYENNE TO L-DET-MOYENNE
054700
054800     MOVE L-DETAIL-HOT TO REPORT-FILE-ENREG
054900     WRITE REPORT-FILE-ENREG
055000     .
055100 4100-ECRIRE-LIGNE-HOT-EXIT.
055200     EXIT.
055300
055400*----------------------------------------------------------------
055500 9000-FIN-TRAITEMENT.
055600
055700     CLOSE EMISSION-FILE REPORT-FILE
055800     .
055900 9000-FIN-TRAITEMENT-EXIT.
056000     EXIT.
056100
056200*----------------------------------------------------------------
056300 FIN-PGM.
056400     STOP RUN.
056500******************************************************************
056600
