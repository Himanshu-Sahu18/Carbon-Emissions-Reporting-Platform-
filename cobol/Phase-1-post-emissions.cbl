000100******************************************************************
000200* Author: Sylvie Rambert
000300* Date: 20/06/1985
000400* Purpose: COMPTABILISATION DES EMISSIONS - POSTAGE DES
000500*          TRANSACTIONS D'ACTIVITE (CARBURANTS, ELECTRICITE,
000600*          ACTIVITES AMONT/AVAL) SUR LE FACTEUR EN VIGUEUR A LA
000700*          DATE DE L'ACTIVITE.
000800* Tectonics: cobc
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. 1-POST-EMISSIONS.
001200 AUTHOR. SYLVIE RAMBERT.
001300 INSTALLATION. ACIERIES DE LA MEUSE - SERVICE ENVIRONNEMENT.
001400 DATE-WRITTEN. 20/06/1985.
001500 DATE-COMPILED.
001600 SECURITY. RESERVE A L'USAGE INTERNE DU SERVICE ENVIRONNEMENT.
001700******************************************************************
001800*                    JOURNAL DES MODIFICATIONS                  *
001900******************************************************************
002000* 20/06/1985 SRA  DT-0033  CREATION DU PROGRAMME - LECTURE DES
002100*                          TRANSACTIONS ET RECHERCHE DU FACTEUR
002200*                          PAR BALAYAGE SEQUENTIEL DE LA TABLE.
002300* 04/02/1986 SRA  DT-0061  AJOUT DU CONTROLE DATE FUTURE.
002400* 17/11/1987 DFA  DT-0141  AJOUT DU CONTROLE UNITE (REJET UNIT
002500*                          MISMATCH) SUITE ANOMALIE CONSTATEE
002600*                          AU SERVICE ENVIRONNEMENT.
002700* 25/03/1990 BFI  DT-0203  LA RECHERCHE DE FACTEUR RETIENT
002800*                          DESORMAIS LA DATE DE DEBUT DE VALIDITE
002900*                          LA PLUS RECENTE, DEPARTAGE PAR LE
003000*                          NUMERO DE FACTEUR LE PLUS ELEVE.
003100* 12/09/1993 NOS  DT-0288  AJOUT DU COMPTE-RENDU DE POSTAGE EN
003200*                          FIN DE TRAITEMENT (RUBRIQUE RAPPORT).
003300* 19/01/1999 NOS  DT-1998  PASSAGE AN 2000 - DATE DE TRAITEMENT
003400*                          RECUPEREE SUR 8 POSITIONS (ACCEPT FROM
003500*                          DATE YYYYMMDD) - COMPARAISONS SUR LES
003600*                          DATES DE FACTEUR REVUES EN CONSEQUENCE.
003700* 08/04/2004 BFI  DT-2233  DETERMINATION DU PROCHAIN IDENTIFIANT
003800*                          D'ENREGISTREMENT PAR RELECTURE DU
003900*                          FICHIER DES EMISSIONS AVANT L'AJOUT.
004000* 14/02/2006 BFI  DT-2340  ECLATEMENT DES BOUCLES DE CHARGEMENT
004100*                          DE LA TABLE DES FACTEURS, DE RELECTURE
004200*                          DU FICHIER DES EMISSIONS ET DE
004300*                          RECHERCHE DE FACTEUR EN PARAGRAPHES
004400*                          DISTINCTS, CONFORMEMENT A LA NORME DE
004500*                          PROGRAMMATION DU SERVICE.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASSE-ALPHA IS "A" THRU "Z"
005200     UPSI-0 ON STATUS IS TRACE-DEMANDEE
005300            OFF STATUS IS TRACE-NON-DEMANDEE.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700*    Fichier des facteurs d'emission - lu integralement en table
005800     SELECT FACTOR-FILE ASSIGN TO "FACTFILE"
005900         ORGANIZATION LINE SEQUENTIAL
006000         FILE STATUS IS WS-FS-FACTOR.
006100
006200*    Fichier des transactions d'activite a poster
006300     SELECT TRANS-FILE ASSIGN TO "TRANFILE"
006400         ORGANIZATION LINE SEQUENTIAL
006500         FILE STATUS IS WS-FS-TRANS.
006600
006700*    Fichier des emissions posees - alimente en ajout (EXTEND)
006800     SELECT EMISSION-FILE ASSIGN TO "EMISFILE"
006900         ORGANIZATION LINE SEQUENTIAL
007000         FILE STATUS IS WS-FS-EMIS.
007100
007200*    Fichier de compte-rendu - ouvert en creation, premier
007300*    programme de la chaine a l'alimenter
007400     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
007500         ORGANIZATION LINE SEQUENTIAL
007600         FILE STATUS IS WS-FS-RPT.
007700
007800******************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  FACTOR-FILE.
008300 01  FACTOR-FILE-ENREG.
008400     COPY CPYEMFA.
008500
008600 FD  TRANS-FILE.
008700 01  TRANS-FILE-ENREG.
008800     COPY CPYTRAN.
008900
009000 FD  EMISSION-FILE.
009100 01  EMISSION-FILE-ENREG.
009200     COPY CPYEMRE.
009300
009400 FD  REPORT-FILE.
009500 01  REPORT-FILE-ENREG           PIC X(132).
009600
009700******************************************************************
009800 WORKING-STORAGE SECTION.
009900
010000 77  WS-EOF-FACTOR               PIC X(01) VALUE SPACE.
010100     88  FIN-FACTOR                      VALUE HIGH-VALUE.
010200 77  WS-EOF-TRANS                PIC X(01) VALUE SPACE.
010300     88  FIN-TRANS                       VALUE HIGH-VALUE.
010400 77  WS-EOF-EMIS-INIT            PIC X(01) VALUE SPACE.
010500     88  FIN-EMIS-INIT                   VALUE HIGH-VALUE.
010600
010700 01  WS-SWITCHES.
010800     05  WS-FS-FACTOR            PIC X(02) VALUE SPACE.
010900         88  FS-FACTOR-OK               VALUE '00'.
011000     05  WS-FS-TRANS             PIC X(02) VALUE SPACE.
011100         88  FS-TRANS-OK                 VALUE '00'.
011200     05  WS-FS-EMIS              PIC X(02) VALUE SPACE.
011300         88  FS-EMIS-OK                  VALUE '00'.
011400         88  FS-EMIS-INEXISTANT          VALUE '35'.
011500     05  WS-FS-RPT               PIC X(02) VALUE SPACE.
011600         88  FS-RPT-OK                   VALUE '00'.
011700     05  FILLER                  PIC X(05) VALUE SPACE.
011800
011900 01  WS-COMPTEURS.
012000     05  WS-FACTOR-COUNT         PIC 9(04) COMP VALUE 0.
012100     05  WS-NEXT-RECORD-ID       PIC 9(07) COMP VALUE 1.
012200     05  WS-CNT-POSTED           PIC 9(07) COMP VALUE 0.
012300     05  WS-CNT-REJ-FUTURE       PIC 9(07) COMP VALUE 0.
012400     05  WS-CNT-REJ-NOFACT       PIC 9(07) COMP VALUE 0.
012500     05  WS-CNT-REJ-UNITMIS      PIC 9(07) COMP VALUE 0.
012600     05  WS-CNT-REJ-INVALID      PIC 9(07) COMP VALUE 0.
012700     05  WS-CNT-REJ-TOTAL        PIC 9(07) COMP VALUE 0.
012800     05  FILLER                  PIC X(05) VALUE SPACE.
012900
013000 01  WS-DATE-TRAVAIL.
013100     05  WS-RUN-DATE-8           PIC 9(08) VALUE 0.
013200     05  WS-RUN-DATE-8R REDEFINES WS-RUN-DATE-8.
013300         10  WS-RUN-ANNEE        PIC 9(04).
013400         10  WS-RUN-MOIS         PIC 9(02).
013500         10  WS-RUN-JOUR         PIC 9(02).
013600     05  FILLER                  PIC X(05) VALUE SPACE.
013700
013800 01  WS-FACTOR-TABLE.
013900     05  WS-FA-ENTRY OCCURS 1 TO 3000 TIMES
014000                     DEPENDING ON WS-FACTOR-COUNT
014100                     INDEXED BY IDX-FA.
014200         10  WS-FA-FACTOR-ID     PIC 9(06).
014300         10  WS-FA-ACTIVITY-NAME PIC X(30).
014400         10  WS-FA-SCOPE         PIC 9(01).
014500         10  WS-FA-ACTIVITY-UNIT PIC X(10).
014600         10  WS-FA-CO2E-PER-UNIT PIC S9(07)V9(06).
014700         10  WS-FA-VALID-FROM    PIC 9(08).
014800         10  WS-FA-VALID-TO      PIC 9(08).
014900         10  WS-FA-VALID-TO-R REDEFINES WS-FA-VALID-TO.
015000             15  WS-FA-VALTO-ANNEE   PIC 9(04).
015100             15  WS-FA-VALTO-MOIS    PIC 9(02).
015200             15  WS-FA-VALTO-JOUR    PIC 9(02).
015300         10  FILLER              PIC X(05) VALUE SPACE.
015400
015500 01  WS-ZONE-VALIDATION.
015600     05  WS-STATUT-TRANSACTION   PIC X(01) VALUE 'P'.
015700         88  TRANSACTION-VALIDE          VALUE 'P'.
015800         88  TRANSACTION-REJETEE         VALUE 'R'.
015900     05  WS-CODE-REJET           PIC X(20) VALUE SPACE.
016000     05  WS-MATCH-FOUND          PIC X(01) VALUE 'N'.
016100         88  FACTEUR-TROUVE              VALUE 'Y'.
016200     05  WS-MATCH-IDX            PIC 9(04) COMP VALUE 0.
016300     05  WS-MATCH-FACTOR-ID      PIC 9(06) VALUE 0.
016400     05  WS-MATCH-VALID-FROM     PIC 9(08) VALUE 0.
016500     05  WS-MATCH-VALID-FROM-R REDEFINES WS-MATCH-VALID-FROM.
016600         10  WS-MVF-ANNEE        PIC 9(04).
016700         10  WS-MVF-MOIS         PIC 9(02).
016800         10  WS-MVF-JOUR         PIC 9(02).
016900     05  FILLER                  PIC X(05) VALUE SPACE.
017000
017100******************************************************************
017200*    ZONES D'EDITION DU COMPTE-RENDU (RUBRIQUE POSTING SUMMARY)  *
017300******************************************************************
017400 01  L-TITRE-POST.
017500     05  FILLER                  PIC X(01) VALUE SPACE.
017600     05  L-TITRE-TEXTE           PIC X(50) VALUE
017700         'POSTING SUMMARY - EMISSION RECORDS'.
017800     05  FILLER                  PIC X(81) VALUE SPACE.
017900
018000 01  L-LIGNE-POST.
018100     05  FILLER                  PIC X(01) VALUE SPACE.
018200     05  L-LIGNE-TEXTE           PIC X(50) VALUE ALL '-'.
018300     05  FILLER                  PIC X(81) VALUE SPACE.
018400
018500 01  L-DETAIL-POST.
018600     05  FILLER                  PIC X(01) VALUE SPACE.
018700     05  L-LIBELLE-POST          PIC X(35) VALUE SPACE.
018800     05  L-VALEUR-POST           PIC Z(6)9.
018900     05  FILLER                  PIC X(89) VALUE SPACE.
019000
019100******************************************************************
019200 PROCEDURE DIVISION.
019300
019400 MAIN-PROCEDURE.
019500
019600     PERFORM 1000-INITIALISATION
019700        THRU 1000-INITIALISATION-EXIT
019800
019900     PERFORM 2000-LOAD-FACTOR-TABLE
020000        THRU 2000-LOAD-FACTOR-TABLE-EXIT
020100
020200     PERFORM 2500-DETERMINE-NEXT-ID
020300        THRU 2500-DETERMINE-NEXT-ID-EXIT
020400
020500     PERFORM 2600-OUVRIR-EMISSION-EXTEND
020600        THRU 2600-OUVRIR-EMISSION-EXTEND-EXIT
020700
020800     PERFORM 3000-TRAITER-TRANSACTIONS
020900        THRU 3000-TRAITER-TRANSACTIONS-EXIT
021000        UNTIL FIN-TRANS
021100
021200     PERFORM 8000-IMPRIME-BILAN
021300        THRU 8000-IMPRIME-BILAN-EXIT
021400
021500     PERFORM 9000-FIN-TRAITEMENT
021600        THRU 9000-FIN-TRAITEMENT-EXIT
021700
021800     PERFORM FIN-PGM
021900     .
022000
022100*----------------------------------------------------------------
022200 1000-INITIALISATION.
022300
022400     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD
022500
022600     OPEN INPUT FACTOR-FILE
022700     IF NOT FS-FACTOR-OK
022800         DISPLAY 'ERREUR OUVERTURE FACTOR-FILE CODE : '
022900                 WS-FS-FACTOR
023000         PERFORM FIN-PGM
023100     END-IF
023200
023300     OPEN INPUT TRANS-FILE
023400     IF NOT FS-TRANS-OK
023500         DISPLAY 'ERREUR OUVERTURE TRANS-FILE CODE : '
023600                 WS-FS-TRANS
023700         PERFORM FIN-PGM
023800     END-IF
023900
024000     OPEN OUTPUT REPORT-FILE
024100     IF NOT FS-RPT-OK
024200         DISPLAY 'ERREUR OUVERTURE REPORT-FILE CODE : '
024300                 WS-FS-RPT
024400         PERFORM FIN-PGM
024500     END-IF
024600     .
024700 1000-INITIALISATION-EXIT.
024800     EXIT.
024900
025000*----------------------------------------------------------------
025100*    CHARGEMENT DE LA TABLE DES FACTEURS EN MEMOIRE (RECHERCHE
025200*    HISTORIQUE ULTERIEURE PAR BALAYAGE SEQUENTIEL DE LA TABLE)
025300*----------------------------------------------------------------
025400 2000-LOAD-FACTOR-TABLE.
025500
025600     PERFORM 2100-LIRE-UN-FACTEUR
025700        THRU 2100-LIRE-UN-FACTEUR-EXIT
025800        UNTIL FIN-FACTOR
025900
026000     CLOSE FACTOR-FILE
026100     .
026200 2000-LOAD-FACTOR-TABLE-EXIT.
026300     EXIT.
026400
026500*----------------------------------------------------------------
026600 2100-LIRE-UN-FACTEUR.
026700
026800     READ FACTOR-FILE
026900         AT END
027000             SET FIN-FACTOR TO TRUE
027100         NOT AT END
027200             ADD 1 TO WS-FACTOR-COUNT
027300             SET IDX-FA TO WS-FACTOR-COUNT
027400             MOVE FA-FACTOR-ID     TO WS-FA-FACTOR-ID(IDX-FA)
027500             MOVE FA-ACTIVITY-NAME
027600                             TO WS-FA-ACTIVITY-NAME(IDX-FA)
027700             MOVE FA-SCOPE         TO WS-FA-SCOPE(IDX-FA)
027800             MOVE FA-ACTIVITY-UNIT
027900                             TO WS-FA-ACTIVITY-UNIT(IDX-FA)
028000             MOVE FA-CO2E-PER-UNIT
028100                             TO WS-FA-CO2E-PER-UNIT(IDX-FA)
028200             MOVE FA-VALID-FROM    TO WS-FA-VALID-FROM(IDX-FA)
028300             MOVE FA-VALID-TO      TO WS-FA-VALID-TO(IDX-FA)
028400     END-READ
028500     .
028600 2100-LIRE-UN-FACTEUR-EXIT.
028700     EXIT.
028800
028900*----------------------------------------------------------------
029000*    DETERMINATION DU PROCHAIN IDENTIFIANT D'ENREGISTREMENT PAR
029100*    RELECTURE DU FICHIER DES EMISSIONS (S'IL EXISTE DEJA)
029200*----------------------------------------------------------------
029300 2500-DETERMINE-NEXT-ID.
029400
029500     OPEN INPUT EMISSION-FILE
029600     EVALUATE TRUE
029700         WHEN FS-EMIS-OK
029800             PERFORM 2550-LIRE-EMISSION-INIT
029900                THRU 2550-LIRE-EMISSION-INIT-EXIT
030000                UNTIL FIN-EMIS-INIT
030100             CLOSE EMISSION-FILE
030200         WHEN FS-EMIS-INEXISTANT
030300             CONTINUE
030400         WHEN OTHER
030500             DISPLAY 'ERREUR OUVERTURE EMISSION-FILE CODE : '
030600                     WS-FS-EMIS
030700             PERFORM FIN-PGM
030800     END-EVALUATE
030900     .
031000 2500-DETERMINE-NEXT-ID-EXIT.
031100     EXIT.
031200
031300*----------------------------------------------------------------
031400 2550-LIRE-EMISSION-INIT.
031500
031600     READ EMISSION-FILE
031700         AT END
031800             SET FIN-EMIS-INIT TO TRUE
031900         NOT AT END
032000             IF ER-RECORD-ID NOT LESS WS-NEXT-RECORD-ID
032100                 COMPUTE WS-NEXT-RECORD-ID = ER-RECORD-ID + 1
032200             END-IF
032300     END-READ
032400     .
032500 2550-LIRE-EMISSION-INIT-EXIT.
032600     EXIT.
032700
032800*----------------------------------------------------------------
032900 2600-OUVRIR-EMISSION-EXTEND.
033000
033100     OPEN EXTEND EMISSION-FILE
033200     IF NOT FS-EMIS-OK
033300         DISPLAY 'ERREUR OUVERTURE EMISSION-FILE CODE : '
033400                 WS-FS-EMIS
033500         PERFORM FIN-PGM
033600     END-IF
033700     .
033800 2600-OUVRIR-EMISSION-EXTEND-EXIT.
033900     EXIT.
034000
034100*----------------------------------------------------------------
034200 3000-TRAITER-TRANSACTIONS.
034300
034400     READ TRANS-FILE
034500         AT END
034600             SET FIN-TRANS TO TRUE
034700         NOT AT END
034800             PERFORM 3100-VALIDATE-TRANSACTION
034900                THRU 3100-VALIDATE-TRANSACTION-EXIT
035000
035100             IF TRANSACTION-VALIDE
035200                 PERFORM 3500-FIND-FACTOR
035300                    THRU 3500-FIND-FACTOR-EXIT
035400             END-IF
035500
035600             IF TRANSACTION-VALIDE
035700                 PERFORM 3600-VERIFIER-UNITE
035800                    THRU 3600-VERIFIER-UNITE-EXIT
035900             END-IF
036000
036100             IF TRANSACTION-VALIDE
036200                 PERFORM 3700-CALCULER-ET-ECRIRE
036300                    THRU 3700-CALCULER-ET-ECRIRE-EXIT
036400             ELSE
036500                 PERFORM 3800-COMPTABILISER-REJET
036600                    THRU 3800-COMPTABILISER-REJET-EXIT
036700             END-IF
036800     END-READ
036900     .
037000 3000-TRAITER-TRANSACTIONS-EXIT.
037100     EXIT.
037200
037300*----------------------------------------------------------------
037400*    CONTROLES DE POSTAGE : VALEUR POSITIVE, DATE NON FUTURE
037500*----------------------------------------------------------------
037600 3100-VALIDATE-TRANSACTION.
037700
037800     MOVE 'P' TO WS-STATUT-TRANSACTION
037900     MOVE SPACE TO WS-CODE-REJET
038000
038100     IF AT-ACTIVITY-VALUE NOT GREATER ZERO
038200         MOVE 'R' TO WS-STATUT-TRANSACTION
038300         MOVE 'INVALID VALUE' TO WS-CODE-REJET
038400     ELSE
038500         IF AT-ACTIVITY-DATE GREATER WS-RUN-DATE-8
038600             MOVE 'R' TO WS-STATUT-TRANSACTION
038700             MOVE 'FUTURE DATE' TO WS-CODE-REJET
038800         END-IF
038900     END-IF
039000     .
039100 3100-VALIDATE-TRANSACTION-EXIT.
039200     EXIT.
039300
039400*----------------------------------------------------------------
039500*    RECHERCHE DU FACTEUR VALIDE A LA DATE DE L'ACTIVITE - LA
039600*    FENETRE DE VALIDITE LA PLUS RECENTE L'EMPORTE, DEPARTAGEE
039700*    PAR LE NUMERO DE FACTEUR LE PLUS ELEVE
039800*----------------------------------------------------------------
039900 3500-FIND-FACTOR.
040000
040100     MOVE 'N' TO WS-MATCH-FOUND
040200     MOVE ZERO TO WS-MATCH-VALID-FROM
040300     MOVE ZERO TO WS-MATCH-FACTOR-ID
040400     MOVE ZERO TO WS-MATCH-IDX
040500
040600     PERFORM 3550-EXAMINER-FACTEUR
040700        THRU 3550-EXAMINER-FACTEUR-EXIT
040800        VARYING IDX-FA FROM 1 BY 1
040900          UNTIL IDX-FA GREATER WS-FACTOR-COUNT
041000
041100     IF NOT FACTEUR-TROUVE
041200         MOVE 'R' TO WS-STATUT-TRANSACTION
041300         MOVE 'FACTOR NOT FOUND' TO WS-CODE-REJET
041400     END-IF
041500     .
041600 3500-FIND-FACTOR-EXIT.
041700     EXIT.
041800
041900*----------------------------------------------------------------
042000*    EXAMEN D'UNE ENTREE DE LA TABLE DES FACTEURS - RETIENT LA
042100*    FENETRE DE VALIDITE LA PLUS RECENTE, DEPARTAGEE PAR LE
042200*    NUMERO DE FACTEUR LE PLUS ELEVE
042300*----------------------------------------------------------------
042400 3550-EXAMINER-FACTEUR.
042500
042600     IF WS-FA-ACTIVITY-NAME(IDX-FA) = AT-ACTIVITY-NAME
042700       AND WS-FA-VALID-FROM(IDX-FA) NOT GREATER
042800                                         AT-ACTIVITY-DATE
042900       AND (WS-FA-VALID-TO(IDX-FA) NOT LESS AT-ACTIVITY-DATE
043000            OR WS-FA-VALID-TO(IDX-FA) = 99999999)
043100         IF WS-FA-VALID-FROM(IDX-FA) GREATER
043200                                       WS-MATCH-VALID-FROM
043300           OR (WS-FA-VALID-FROM(IDX-FA) = WS-MATCH-VALID-FROM
043400               AND WS-FA-FACTOR-ID(IDX-FA) GREATER
043500                                       WS-MATCH-FACTOR-ID)
043600             MOVE 'Y' TO WS-MATCH-FOUND
043700             SET WS-MATCH-IDX TO IDX-FA
043800             MOVE WS-FA-VALID-FROM(IDX-FA)
043900                                  TO WS-MATCH-VALID-FROM
044000             MOVE WS-FA-FACTOR-ID(IDX-FA)
044100                                  TO WS-MATCH-FACTOR-ID
044200         END-IF
044300     END-IF
044400     .
044500 3550-EXAMINER-FACTEUR-EXIT.
044600     EXIT.
044700
044800*----------------------------------------------------------------
044900 3600-VERIFIER-UNITE.
045000
045100     IF AT-ACTIVITY-UNIT NOT = WS-FA-ACTIVITY-UNIT(WS-MATCH-IDX)
045200         MOVE 'R' TO WS-STATUT-TRANSACTION
045300         MOVE 'UNIT MISMATCH' TO WS-CODE-REJET
045400     END-IF
045500     .
045600 3600-VERIFIER-UNITE-EXIT.
045700     EXIT.
045800
045900*----------------------------------------------------------------
046000*    CALCUL DE L'EMISSION ET ECRITURE DE L'ENREGISTREMENT -
046100*    CO2E = VALEUR ACTIVITE X FACTEUR, ARRONDI A 3 DECIMALES
046200*----------------------------------------------------------------
046300 3700-CALCULER-ET-ECRIRE.
046400
046500     COMPUTE ER-CALCULATED-CO2E ROUNDED =
046600             AT-ACTIVITY-VALUE * WS-FA-CO2E-PER-UNIT(WS-MATCH-IDX)
046700
046800     MOVE WS-NEXT-RECORD-ID              TO ER-RECORD-ID
046900     MOVE WS-MATCH-FACTOR-ID             TO ER-FACTOR-ID
047000     MOVE AT-ACTIVITY-DATE               TO ER-ACTIVITY-DATE
047100     MOVE AT-ACTIVITY-NAME               TO ER-ACTIVITY-NAME
047200     MOVE WS-FA-SCOPE(WS-MATCH-IDX)      TO ER-SCOPE
047300     MOVE AT-ACTIVITY-VALUE              TO ER-ACTIVITY-VALUE
047400     MOVE AT-ACTIVITY-UNIT               TO ER-ACTIVITY-UNIT
047500     MOVE ZERO                           TO ER-OVERRIDDEN-CO2E
047600     MOVE 'N'                            TO ER-OVERRIDE-FLAG
047700     MOVE AT-LOCATION                    TO ER-LOCATION
047800     MOVE AT-DEPARTMENT                  TO ER-DEPARTMENT
047900
048000     WRITE EMISSION-FILE-ENREG
048100
048200     ADD 1 TO WS-NEXT-RECORD-ID
048300     ADD 1 TO WS-CNT-POSTED
048400     .
048500 3700-CALCULER-ET-ECRIRE-EXIT.
048600     EXIT.
048700
048800*----------------------------------------------------------------
048900 3800-COMPTABILISER-REJET.
049000
049100     ADD 1 TO WS-CNT-REJ-TOTAL
049200
049300     EVALUATE WS-CODE-REJET
049400         WHEN 'FUTURE DATE'
049500             ADD 1 TO WS-CNT-REJ-FUTURE
049600         WHEN 'FACTOR NOT FOUND'
049700             ADD 1 TO WS-CNT-REJ-NOFACT
049800         WHEN 'UNIT MISMATCH'
049900             ADD 1 TO WS-CNT-REJ-UNITMIS
050000         WHEN OTHER
050100             ADD 1 TO WS-CNT-REJ-INVALID
050200     END-EVALUATE
050300     .
050400 3800-COMPTABILISER-REJET-EXIT.
050500     EXIT.
050600
050700*----------------------------------------------------------------
050800*    EDITION DE LA RUBRIQUE POSTING SUMMARY
050900*----------------------------------------------------------------
051000 8000-IMPRIME-BILAN.
051100
051200     MOVE L-TITRE-POST TO REPORT-FILE-ENREG
051300     WRITE REPORT-FILE-ENREG
051400
051500     MOVE L-LIGNE-POST TO REPORT-FILE-ENREG
051600     WRITE REPORT-FILE-ENREG
051700
051800     MOVE 'TRANSACTIONS POSTED' TO L-LIBELLE-POST
051900     MOVE WS-CNT-POSTED         TO L-VALEUR-POST
052000     MOVE L-DETAIL-POST TO REPORT-FILE-ENREG
052100     WRITE REPORT-FILE-ENREG
052200
052300     MOVE 'TRANSACTIONS REJECTED' TO L-LIBELLE-POST
052400     MOVE WS-CNT-REJ-TOTAL        TO L-VALEUR-POST
052500     MOVE L-DETAIL-POST TO REPORT-FILE-ENREG
052600     WRITE REPORT-FILE-ENREG
052700
052800     MOVE '  REJECT: FUTURE DATE' TO L-LIBELLE-POST
052900     MOVE WS-CNT-REJ-FUTURE       TO L-VALEUR-POST
053000     MOVE L-DETAIL-POST TO REPORT-FILE-ENREG
053100     WRITE REPORT-FILE-ENREG
053200
053300     MOVE '  REJECT: FACTOR NOT FOUND' TO L-LIBELLE-POST
053400     MOVE WS-CNT-REJ-NOFACT             TO L-VALEUR-POST
053500     MOVE L-DETAIL-POST TO REPORT-FILE-ENREG
053600     WRITE REPORT-FILE-ENREG
053700
053800     MOVE '  REJECT: UNIT MISMATCH' TO L-LIBELLE-POST
053900     MOVE WS-CNT-REJ-UNITMIS        TO L-VALEUR-POST
054000     MOVE L-DETAIL-POST TO REPORT-FILE-ENREG
054100     WRITE REPORT-FILE-ENREG
054200
054300     MOVE '  REJECT: INVALID VALUE' TO L-LIBELLE-POST
054400     MOVE WS-CNT-REJ-INVALID        TO L-VALEUR-POST
054500     MOVE L-DETAIL-POST TO REPORT-FILE-ENREG
054600     WRITE REPORT-FILE-ENREG
054700     .
054800 8000-IMPRIME-BILAN-EXIT.
054900     EXIT.
055000
055100*----------------------------------------------------------------
055200 9000-FIN-TRAITEMENT.
055300
055400     CLOSE TRANS-FILE EMISSION-FILE REPORT-FILE
055500     .
055600 9000-FIN-TRAITEMENT-EXIT.
055700     EXIT.
055800
055900*----------------------------------------------------------------
056000 FIN-PGM.
056100     STOP RUN.
056200******************************************************************
056300
