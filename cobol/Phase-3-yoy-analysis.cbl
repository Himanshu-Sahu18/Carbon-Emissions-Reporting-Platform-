000100******************************************************************
000200* Author: Denis Faucher
000300* Date: 11/03/1990
000400* Purpose: ANALYSE COMPARATIVE DES EMISSIONS D'UNE ANNEE SUR
000500*          L'AUTRE, PAR PORTEE (SCOPE 1, 2, 3), AVEC ECART
000600*          ABSOLU ET ECART EN POURCENTAGE.
000700* Tectonics: cobc
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. 3-YOY-ANALYSIS.
001100 AUTHOR. DENIS FAUCHER.
001200 INSTALLATION. ACIERIES DE LA MEUSE - SERVICE ENVIRONNEMENT.
001300 DATE-WRITTEN. 11/03/1990.
001400 DATE-COMPILED.
001500 SECURITY. RESERVE A L'USAGE INTERNE DU SERVICE ENVIRONNEMENT.
001600******************************************************************
001700*                    JOURNAL DES MODIFICATIONS                  *
001800******************************************************************
001900* 11/03/1990 DFA  DT-0206  CREATION DU PROGRAMME - COMPARAISON
002000*                          DE DEUX ANNEES PASSEES EN CARTE PARM.
002100* 22/08/1994 NOS  DT-0311  AJOUT DU CONTROLE DE VALIDITE DES
002200*                          ANNEES (1900-2100, ANNEE PRECEDENTE
002300*                          STRICTEMENT INFERIEURE A L'ANNEE EN
002400*                          COURS).
002500* 19/01/1999 NOS  DT-1998  PASSAGE AN 2000 - ANNEES SUR 4
002600*                          POSITIONS DEJA CONFORMES, VERIFICATION
002700*                          DE NON REGRESSION.
002800* 30/06/2007 BFI  DT-2401  GESTION DU CAS OU LE TOTAL DE L'ANNEE
002900*                          PRECEDENTE EST NUL (POURCENTAGE FORCE
003000*                          A 100 SI L'ANNEE EN COURS EST NON
003100*                          NULLE, A 0 SINON).
003200* 14/02/2006 BFI  DT-2340  ECLATEMENT DES BOUCLES DE RECHERCHE
003300*                          D'ANNEE DANS LA TABLE, DE TOTALISATION
003400*                          ET D'EDITION EN PARAGRAPHES DISTINCTS,
003500*                          CONFORME A LA NORME DE PROGRAMMATION
003600*                          DU SERVICE.
003700* 04/11/2011 NOS  DT-2688  ANOMALIE SIGNALEE PAR LE SERVICE
003800*                          ENVIRONNEMENT : LE CUMUL NE PORTAIT
003900*                          JAMAIS SUR L'ANNEE EN COURS (FILTRE
004000*                          RESTREINT A L'ANNEE PRECEDENTE AVANT
004100*                          L'APPEL DU PARAGRAPHE DE CUMUL), CE
004200*                          QUI FAUSSAIT LE POURCENTAGE D'EVOLUTION
004300*                          A 100% DANS TOUS LES CAS. LE FILTRAGE
004400*                          PAR ANNEE EST DESORMAIS LAISSE AU SEUL
004500*                          PARAGRAPHE 2200-ACCUM-SCOPE-TOTAL.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASSE-ALPHA IS "A" THRU "Z"
005200     UPSI-0 ON STATUS IS TRACE-DEMANDEE
005300            OFF STATUS IS TRACE-NON-DEMANDEE.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700*    Carte parametre - annee en cours / annee precedente
005800     SELECT PARM-FILE ASSIGN TO "PARMYOY"
005900         ORGANIZATION LINE SEQUENTIAL
006000         FILE STATUS IS WS-FS-PARM.
006100
006200*    Fichier des emissions posees - lu integralement
006300     SELECT EMISSION-FILE ASSIGN TO "EMISFILE"
006400         ORGANIZATION LINE SEQUENTIAL
006500         FILE STATUS IS WS-FS-EMIS.
006600
006700*    Fichier de compte-rendu commun a la chaine - ouvert en ajout
006800     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
006900         ORGANIZATION LINE SEQUENTIAL
007000         FILE STATUS IS WS-FS-RPT.
007100
007200******************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  PARM-FILE.
007700 01  PARM-FILE-ENREG.
007800     05  PARM-CURRENT-YEAR       PIC 9(04).
007900     05  PARM-PREVIOUS-YEAR      PIC 9(04).
008000     05  FILLER                  PIC X(72).
008100
008200 FD  EMISSION-FILE.
008300 01  EMISSION-FILE-ENREG.
008400     COPY CPYEMRE.
008500
008600 FD  REPORT-FILE.
008700 01  REPORT-FILE-ENREG           PIC X(132).
008800
008900******************************************************************
009000 WORKING-STORAGE SECTION.
009100
009200 77  WS-EOF-EMIS                 PIC X(01) VALUE SPACE.
009300     88  FIN-EMIS                        VALUE HIGH-VALUE.
009400
009500 01  WS-SWITCHES.
009600     05  WS-FS-PARM              PIC X(02) VALUE SPACE.
009700         88  FS-PARM-OK                  VALUE '00'.
009800     05  WS-FS-EMIS              PIC X(02) VALUE SPACE.
009900         88  FS-EMIS-OK                  VALUE '00'.
010000     05  WS-FS-RPT               PIC X(02) VALUE SPACE.
010100         88  FS-RPT-OK                   VALUE '00'.
010200     05  WS-PARM-VALIDE          PIC X(01) VALUE 'Y'.
010300         88  PARM-YOY-VALIDE             VALUE 'Y'.
010400     05  FILLER                  PIC X(05) VALUE SPACE.
010500
010600 01  WS-ZONE-EFFECTIVE.
010700     05  WS-EMISSION-EFFECTIVE   PIC S9(11)V9(03) VALUE 0.
010800     05  WS-EMISSION-EFFECTIVE-R REDEFINES
010900                             WS-EMISSION-EFFECTIVE.
011000         10  WS-EE-ENTIER        PIC S9(11).
011100         10  WS-EE-DECIMAL       PIC 9(03).
011200     05  FILLER                  PIC X(05) VALUE SPACE.
011300
011400 01  WS-YOY-TABLE.
011500     05  WS-YOY-ENTRY OCCURS 2 TIMES INDEXED BY IDX-YOY.
011600         10  WS-YOY-ANNEE        PIC 9(04) VALUE 0.
011700         10  WS-YOY-SCOPE-1      PIC S9(11)V9(03) VALUE 0.
011800         10  WS-YOY-SCOPE-2      PIC S9(11)V9(03) VALUE 0.
011900         10  WS-YOY-SCOPE-3      PIC S9(11)V9(03) VALUE 0.
012000         10  WS-YOY-TOTAL        PIC S9(11)V9(03) VALUE 0.
012100         10  WS-YOY-TOTAL-R REDEFINES WS-YOY-TOTAL.
012200             15  WS-YOY-TOT-ENTIER    PIC S9(11).
012300             15  WS-YOY-TOT-DECIMAL   PIC 9(03).
012400         10  FILLER              PIC X(05) VALUE SPACE.
012500
012600 01  WS-CALCUL-ECART.
012700     05  WS-ECART-ABSOLU         PIC S9(11)V99 VALUE 0.
012800     05  WS-ECART-POURCENT       PIC S999V99 VALUE 0.
012900     05  WS-ECART-ABSOLU-R REDEFINES WS-ECART-ABSOLU.
013000         10  WS-EA-ENTIER        PIC S9(11).
013100         10  WS-EA-DECIMAL       PIC 9(02).
013200     05  FILLER                  PIC X(05) VALUE SPACE.
013300
013400******************************************************************
013500*    ZONES D'EDITION DE LA RUBRIQUE YEAR-OVER-YEAR               *
013600******************************************************************
013700 01  L-TITRE-YOY.
013800     05  FILLER                  PIC X(01) VALUE SPACE.
013900     05  L-TITRE-TEXTE           PIC X(50) VALUE
014000         'YEAR-OVER-YEAR EMISSIONS COMPARISON'.
014100     05  FILLER                  PIC X(81) VALUE SPACE.
014200
014300 01  L-LIGNE-YOY.
014400     05  FILLER                  PIC X(01) VALUE SPACE.
014500     05  L-LIGNE-TEXTE           PIC X(70) VALUE ALL '-'.
014600     05  FILLER                  PIC X(61) VALUE SPACE.
014700
014800 01  L-ENTETE-YOY.
014900     05  FILLER                  PIC X(01) VALUE '|'.
015000     05  FILLER                  PIC X(08) VALUE 'YEAR'.
015100     05  FILLER                  PIC X(01) VALUE '|'.
015200     05  FILLER                  PIC X(15) VALUE 'SCOPE 1'.
015300     05  FILLER                  PIC X(01) VALUE '|'.
015400     05  FILLER                  PIC X(15) VALUE 'SCOPE 2'.
015500     05  FILLER                  PIC X(01) VALUE '|'.
015600     05  FILLER                  PIC X(15) VALUE 'SCOPE 3'.
015700     05  FILLER                  PIC X(01) VALUE '|'.
015800     05  FILLER                  PIC X(15) VALUE 'TOTAL KGCO2E'.
015900     05  FILLER                  PIC X(01) VALUE '|'.
016000     05  FILLER                  PIC X(60) VALUE SPACE.
016100
016200 01  L-DETAIL-YOY.
016300     05  FILLER                  PIC X(01) VALUE '|'.
016400     05  L-DET-ANNEE             PIC 9(08).
016500     05  FILLER                  PIC X(01) VALUE '|'.
016600     05  L-DET-SCOPE-1           PIC Z(9)9.99.
016700     05  FILLER                  PIC X(01) VALUE '|'.
016800     05  L-DET-SCOPE-2           PIC Z(9)9.99.
016900     05  FILLER                  PIC X(01) VALUE '|'.
017000     05  L-DET-SCOPE-3           PIC Z(9)9.99.
017100     05  FILLER                  PIC X(01) VALUE '|'.
017200     05  L-DET-TOTAL             PIC Z(9)9.99.
017300     05  FILLER                  PIC X(01) VALUE '|'.
017400     05  FILLER                  PIC X(60) VALUE SPACE.
017500
017600 01  L-DETAIL-ECART.
017700     05  FILLER                  PIC X(01) VALUE SPACE.
017800     05  L-LIBELLE-ECART         PIC X(30) VALUE SPACE.
017900     05  L-VALEUR-ECART          PIC -Z(9)9.99.
018000     05  FILLER                  PIC X(89) VALUE SPACE.
018100
018200 01  L-ERREUR-YOY.
018300     05  FILLER                  PIC X(01) VALUE SPACE.
018400     05  L-TEXTE-ERREUR          PIC X(60) VALUE SPACE.
018500     05  FILLER                  PIC X(71) VALUE SPACE.
018600
018700******************************************************************
018800 PROCEDURE DIVISION.
018900
019000 MAIN-PROCEDURE.
019100
019200     PERFORM 1000-INITIALISATION
019300        THRU 1000-INITIALISATION-EXIT
019400
019500     IF PARM-YOY-VALIDE
019600         PERFORM 2000-CUMULER-EMISSIONS
019700            THRU 2000-CUMULER-EMISSIONS-EXIT
019800            UNTIL FIN-EMIS
019900
020000         PERFORM 3000-COMPUTE-CHANGES
020100            THRU 3000-COMPUTE-CHANGES-EXIT
020200
020300         PERFORM 4000-PRINT-YOY-REPORT
020400            THRU 4000-PRINT-YOY-REPORT-EXIT
020500     ELSE
020600         PERFORM 4500-PRINT-ERREUR-PARM
020700            THRU 4500-PRINT-ERREUR-PARM-EXIT
020800     END-IF
020900
021000     PERFORM 9000-FIN-TRAITEMENT
021100        THRU 9000-FIN-TRAITEMENT-EXIT
021200
021300     PERFORM FIN-PGM
021400     .
021500
021600*----------------------------------------------------------------
021700 1000-INITIALISATION.
021800
021900     OPEN INPUT PARM-FILE
022000     IF NOT FS-PARM-OK
022100         DISPLAY 'ERREUR OUVERTURE PARM-FILE CODE : ' WS-FS-PARM
022200         PERFORM FIN-PGM
022300     END-IF
022400     READ PARM-FILE
022500         AT END
022600             DISPLAY 'CARTE PARAMETRE YOY ABSENTE'
022700             PERFORM FIN-PGM
022800     END-READ
022900     CLOSE PARM-FILE
023000
023100     MOVE PARM-PREVIOUS-YEAR TO WS-YOY-ANNEE(1)
023200     MOVE PARM-CURRENT-YEAR  TO WS-YOY-ANNEE(2)
023300
023400     IF PARM-PREVIOUS-YEAR NOT NUMERIC
023500       OR PARM-CURRENT-YEAR  NOT NUMERIC
023600       OR PARM-PREVIOUS-YEAR LESS 1900
023700       OR PARM-PREVIOUS-YEAR GREATER 2100
023800       OR PARM-CURRENT-YEAR  LESS 1900
023900       OR PARM-CURRENT-YEAR  GREATER 2100
024000       OR PARM-PREVIOUS-YEAR NOT LESS PARM-CURRENT-YEAR
024100         MOVE 'N' TO WS-PARM-VALIDE
024200     END-IF
024300
024400     OPEN INPUT EMISSION-FILE
024500     IF NOT FS-EMIS-OK
024600         DISPLAY 'ERREUR OUVERTURE EMISSION-FILE CODE : '
024700                 WS-FS-EMIS
024800         PERFORM FIN-PGM
024900     END-IF
025000
025100     OPEN EXTEND REPORT-FILE
025200     IF NOT FS-RPT-OK
025300         DISPLAY 'ERREUR OUVERTURE REPORT-FILE CODE : '
025400                 WS-FS-RPT
025500         PERFORM FIN-PGM
025600     END-IF
025700     .
025800 1000-INITIALISATION-EXIT.
025900     EXIT.
026000
026100*----------------------------------------------------------------
026200*    CUMUL DES EMISSIONS EFFECTIVES PAR ANNEE ET PAR PORTEE
026300*----------------------------------------------------------------
026400 2000-CUMULER-EMISSIONS.
026500
026600     READ EMISSION-FILE
026700         AT END
026800             SET FIN-EMIS TO TRUE
026900         NOT AT END
027000             PERFORM 2100-EMISSION-EFFECTIVE
027100                THRU 2100-EMISSION-EFFECTIVE-EXIT
027200
027300             PERFORM 2200-ACCUM-SCOPE-TOTAL
027400                THRU 2200-ACCUM-SCOPE-TOTAL-EXIT
027500     END-READ
027600     .
027700 2000-CUMULER-EMISSIONS-EXIT.
027800     EXIT.
027900
028000*----------------------------------------------------------------
028100*    L'EMISSION EFFECTIVE EST LA VALEUR SURCHARGEE SI PRESENTE,
028200*    SINON LA VALEUR CALCULEE
028300*----------------------------------------------------------------
028400 2100-EMISSION-EFFECTIVE.
028500
028600     IF ER-OVERRIDE-OUI
028700         MOVE ER-OVERRIDDEN-CO2E TO WS-EMISSION-EFFECTIVE
028800     ELSE
028900         MOVE ER-CALCULATED-CO2E TO WS-EMISSION-EFFECTIVE
029000     END-IF
029100     .
029200 2100-EMISSION-EFFECTIVE-EXIT.
029300     EXIT.
029400
029500*----------------------------------------------------------------
029600 2200-ACCUM-SCOPE-TOTAL.
029700
029800     SET IDX-YOY TO 1
029900     PERFORM 2210-RECHERCHER-ANNEE
030000        THRU 2210-RECHERCHER-ANNEE-EXIT
030100        UNTIL ER-ACTDT-ANNEE = WS-YOY-ANNEE(IDX-YOY)
030200           OR IDX-YOY GREATER 2
030300
030400     IF IDX-YOY NOT GREATER 2
030500         EVALUATE ER-SCOPE
030600             WHEN 1
030700                 ADD WS-EMISSION-EFFECTIVE
030800                                 TO WS-YOY-SCOPE-1(IDX-YOY)
030900             WHEN 2
031000                 ADD WS-EMISSION-EFFECTIVE
031100                                 TO WS-YOY-SCOPE-2(IDX-YOY)
031200             WHEN 3
031300                 ADD WS-EMISSION-EFFECTIVE
031400                                 TO WS-YOY-SCOPE-3(IDX-YOY)
031500         END-EVALUATE
031600     END-IF
031700     .
031800 2200-ACCUM-SCOPE-TOTAL-EXIT.
031900     EXIT.
032000
032100*----------------------------------------------------------------
032200 2210-RECHERCHER-ANNEE.
032300
032400     SET IDX-YOY UP BY 1
032500     .
032600 2210-RECHERCHER-ANNEE-EXIT.
032700     EXIT.
032800
032900*----------------------------------------------------------------
033000*    CALCUL DES TOTAUX PAR ANNEE, DE L'ECART ABSOLU ET DE
033100*    L'ECART EN POURCENTAGE
033200*----------------------------------------------------------------
033300 3000-COMPUTE-CHANGES.
033400
033500     PERFORM 3010-TOTALISER-ANNEE
033600        THRU 3010-TOTALISER-ANNEE-EXIT
033700        VARYING IDX-YOY FROM 1 BY 1 UNTIL IDX-YOY GREATER 2
033800
033900     COMPUTE WS-ECART-ABSOLU ROUNDED =
034000             WS-YOY-TOTAL(2) - WS-YOY-TOTAL(1)
034100
034200     IF WS-YOY-TOTAL(1) GREATER ZERO
034300         COMPUTE WS-ECART-POURCENT ROUNDED =
034400                 (WS-YOY-TOTAL(2) - WS-YOY-TOTAL(1)) /
034500                 WS-YOY-TOTAL(1) * 100
034600     ELSE
034700         IF WS-YOY-TOTAL(2) GREATER ZERO
034800             MOVE 100 TO WS-ECART-POURCENT
034900         ELSE
035000             MOVE 0 TO WS-ECART-POURCENT
035100         END-IF
035200     END-IF
035300     .
035400 3000-COMPUTE-CHANGES-EXIT.
035500     EXIT.
035600
035700*----------------------------------------------------------------
035800 3010-TOTALISER-ANNEE.
035900
036000     COMPUTE WS-YOY-TOTAL(IDX-YOY) =
036100             WS-YOY-SCOPE-1(IDX-YOY) +
036200             WS-YOY-SCOPE-2(IDX-YOY) +
036300             WS-YOY-SCOPE-3(IDX-YOY)
036400     .
036500 3010-TOTALISER-ANNEE-EXIT.
036600     EXIT.
036700
036800*----------------------------------------------------------------
036900*    EDITION DE LA RUBRIQUE YEAR-OVER-YEAR
037000*----------------------------------------------------------------
037100 4000-PRINT-YOY-REPORT.
037200
037300     MOVE L-TITRE-YOY TO REPORT-FILE-ENREG
037400     WRITE REPORT-FILE-ENREG
037500
037600     MOVE L-LIGNE-YOY TO REPORT-FILE-ENREG
037700     WRITE REPORT-FILE-ENREG
037800
037900     MOVE L-ENTETE-YOY TO REPORT-FILE-ENREG
038000     WRITE REPORT-FILE-ENREG
038100
038200     MOVE L-LIGNE-YOY TO REPORT-FILE-ENREG
038300     WRITE REPORT-FILE-ENREG
038400
038500     PERFORM 4010-ECRIRE-LIGNE-ANNEE
038600        THRU 4010-ECRIRE-LIGNE-ANNEE-EXIT
038700        VARYING IDX-YOY FROM 1 BY 1 UNTIL IDX-YOY GREATER 2
038800
038900     MOVE L-LIGNE-YOY TO REPORT-FILE-ENREG
039000     WRITE REPORT-FILE-ENREG
039100
039200     MOVE 'CHANGE (ABSOLUTE)' TO L-LIBELLE-ECART
039300     MOVE WS-ECART-ABSOLU     TO L-VALEUR-ECART
039400     MOVE L-DETAIL-ECART TO REPORT-FILE-ENREG
039500     WRITE REPORT-FILE-ENREG
039600
039700     MOVE 'CHANGE (PERCENT)' TO L-LIBELLE-ECART
039800     MOVE WS-ECART-POURCENT  TO L-VALEUR-ECART
039900     MOVE L-DETAIL-ECART TO REPORT-FILE-ENREG
040000     WRITE REPORT-FILE-ENREG
040100     .
040200 4000-PRINT-YOY-REPORT-EXIT.
040300     EXIT.
040400
040500*----------------------------------------------------------------
040600 4010-ECRIRE-LIGNE-ANNEE.
040700
040800     MOVE WS-YOY-ANNEE(IDX-YOY)    TO L-DET-ANNEE
040900     COMPUTE L-DET-SCOPE-1 ROUNDED = WS-YOY-SCOPE-1(IDX-YOY)
041000     COMPUTE L-DET-SCOPE-2 ROUNDED = WS-YOY-SCOPE-2(IDX-YOY)
041100     COMPUTE L-DET-SCOPE-3 ROUNDED = WS-YOY-SCOPE-3(IDX-YOY)
041200     COMPUTE L-DET-TOTAL   ROUNDED = WS-YOY-TOTAL(IDX-YOY)
041300     MOVE L-DETAIL-YOY TO REPORT-FILE-ENREG
041400     WRITE REPORT-FILE-ENREG
041500     .
041600 4010-ECRIRE-LIGNE-ANNEE-EXIT.
041700     EXIT.
041800
041900*----------------------------------------------------------------
042000 4500-PRINT-ERREUR-PARM.
042100
042200     MOVE L-TITRE-YOY TO REPORT-FILE-ENREG
042300     WRITE REPORT-FILE-ENREG
042400
042500     MOVE 'INVALID PARAMETERS - YEARS 1900-2100, PREVIOUS'
042600          TO L-TEXTE-ERREUR
042700     MOVE L-ERREUR-YOY TO REPORT-FILE-ENREG
042800     WRITE REPORT-FILE-ENREG
042900
043000     MOVE 'YEAR MUST BE STRICTLY LESS THAN CURRENT YEAR'
043100          TO L-TEXTE-ERREUR
043200     MOVE L-ERREUR-YOY TO REPORT-FILE-ENREG
043300     WRITE REPORT-FILE-ENREG
043400     .
043500 4500-PRINT-ERREUR-PARM-EXIT.
043600     EXIT.
043700
043800*----------------------------------------------------------------
043900 9000-FIN-TRAITEMENT.
044000
044100     IF FS-EMIS-OK
044200         CLOSE EMISSION-FILE
044300     END-IF
044400     CLOSE REPORT-FILE
044500     .
044600 9000-FIN-TRAITEMENT-EXIT.
044700     EXIT.
044800
044900*----------------------------------------------------------------
045000 FIN-PGM.
045100     STOP RUN.
045200******************************************************************
045300
