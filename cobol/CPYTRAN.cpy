000100******************************************************************
000200* Author: Bernard Ficheux
000300* Date: 27/06/1985
000400* Purpose: STRUCTURE DE L'ARTICLE TRANSACTION D'ACTIVITE - ENTREE
000500*          DU FLUX DE COMPTABILISATION DES EMISSIONS AVANT
000600*          RECHERCHE DU FACTEUR ET CALCUL.  PREFIXE DES ZONES :
000700*          AT-.
000800******************************************************************
000900* 27/06/1985 BFI  DT-0034  CREATION DE LA COPY.
001000* 19/01/1999 NOS  DT-1998  PASSAGE AN 2000 - DATE SUR 8 POSITIONS
001100*                          AVEC REDEFINES ANNEE/MOIS/JOUR.
001200******************************************************************
001300     05  AT-ACTIVITY-NAME          PIC X(30).
001400     05  AT-ACTIVITY-VALUE         PIC S9(09)V9(03).
001500     05  AT-ACTIVITY-UNIT          PIC X(10).
001600     05  AT-ACTIVITY-DATE          PIC 9(08).
001700     05  AT-ACTIVITY-DATE-R REDEFINES AT-ACTIVITY-DATE.
001800         10  AT-ACTDT-ANNEE        PIC 9(04).
001900         10  AT-ACTDT-MOIS         PIC 9(02).
002000         10  AT-ACTDT-JOUR         PIC 9(02).
002100     05  AT-LOCATION               PIC X(25).
002200     05  AT-DEPARTMENT             PIC X(25).
002300     05  FILLER                    PIC X(10).
