000100******************************************************************
000200* Author: Denis Faucher
000300* Date: 20/06/1985
000400* Purpose: STRUCTURE DE L'ARTICLE ENREGISTREMENT D'EMISSION -
000500*          TRANSACTION D'ACTIVITE POSTEE, LIEE DE FACON PERMANENTE
000600*          AU FACTEUR UTILISE AU MOMENT DU CALCUL.
000700*          PREFIXE DES ZONES : ER-.
000800******************************************************************
000900* 20/06/1985 DFA  DT-0032  CREATION DE LA COPY.
001000* 11/03/1990 SRA  DT-0165  AJOUT DE LA ZONE DE SURCHARGE MANUELLE
001100*                          (OVERRIDDEN-CO2E / OVERRIDE-FLAG).
001200* 19/01/1999 NOS  DT-1998  PASSAGE AN 2000 - DATE ACTIVITE SUR 8
001300*                          POSITIONS AVEC REDEFINES.
001400******************************************************************
001500     05  ER-RECORD-ID              PIC 9(07).
001600     05  ER-FACTOR-ID              PIC 9(06).
001700     05  ER-ACTIVITY-DATE          PIC 9(08).
001800     05  ER-ACTIVITY-DATE-R REDEFINES ER-ACTIVITY-DATE.
001900         10  ER-ACTDT-ANNEE        PIC 9(04).
002000         10  ER-ACTDT-MOIS         PIC 9(02).
002100         10  ER-ACTDT-JOUR         PIC 9(02).
002200     05  ER-ACTIVITY-NAME          PIC X(30).
002300     05  ER-SCOPE                  PIC 9(01).
002400         88  ER-SCOPE-1                   VALUE 1.
002500         88  ER-SCOPE-2                   VALUE 2.
002600         88  ER-SCOPE-3                   VALUE 3.
002700     05  ER-ACTIVITY-VALUE         PIC S9(09)V9(03).
002800     05  ER-ACTIVITY-UNIT          PIC X(10).
002900     05  ER-CALCULATED-CO2E        PIC S9(11)V9(03).
003000     05  ER-OVERRIDDEN-CO2E        PIC S9(11)V9(03).
003100     05  ER-OVERRIDE-FLAG          PIC X(01).
003200         88  ER-OVERRIDE-OUI              VALUE 'Y'.
003300         88  ER-OVERRIDE-NON              VALUE 'N'.
003400     05  ER-LOCATION               PIC X(25).
003500     05  ER-DEPARTMENT             PIC X(25).
003600     05  FILLER                    PIC X(10).
