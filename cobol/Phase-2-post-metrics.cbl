000100******************************************************************
000200* Author: Nadia Ostrowski
000300* Date: 03/07/1986
000400* Purpose: COMPTABILISATION DES INDICATEURS DE PRODUCTION -
000500*          POSTAGE DES TRANSACTIONS D'INDICATEUR (TONNES D'ACIER
000600*          PRODUITES, ETC.) DANS LE FICHIER DES INDICATEURS.
000700* Tectonics: cobc
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. 2-POST-METRICS.
001100 AUTHOR. NADIA OSTROWSKI.
001200 INSTALLATION. ACIERIES DE LA MEUSE - SERVICE ENVIRONNEMENT.
001300 DATE-WRITTEN. 03/07/1986.
001400 DATE-COMPILED.
001500 SECURITY. RESERVE A L'USAGE INTERNE DU SERVICE ENVIRONNEMENT.
001600******************************************************************
001700*                    JOURNAL DES MODIFICATIONS                  *
001800******************************************************************
001900* 03/07/1986 NOS  DT-0059  CREATION DU PROGRAMME.
002000* 14/05/1988 SRA  DT-0113  AJOUT DU CONTROLE DATE FUTURE, ALIGNE
002100*                          SUR LE PROGRAMME 1-POST-EMISSIONS.
002200* 12/09/1993 NOS  DT-0288  AJOUT DU COMPTE-RENDU DE POSTAGE EN
002300*                          FIN DE TRAITEMENT (RUBRIQUE RAPPORT).
002400* 19/01/1999 NOS  DT-1998  PASSAGE AN 2000 - DATE DE TRAITEMENT
002500*                          RECUPEREE SUR 8 POSITIONS (ACCEPT FROM
002600*                          DATE YYYYMMDD).
002700* 08/04/2004 BFI  DT-2234  DETERMINATION DU PROCHAIN IDENTIFIANT
002800*                          D'INDICATEUR PAR RELECTURE DU FICHIER
002900*                          DES INDICATEURS AVANT L'AJOUT.
003000* 14/02/2006 BFI  DT-2340  ECLATEMENT DE LA BOUCLE DE RELECTURE
003100*                          DU FICHIER DES INDICATEURS EN
003200*                          PARAGRAPHE DISTINCT, CONFORMEMENT A LA
003300*                          NORME DE PROGRAMMATION DU SERVICE.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS CLASSE-ALPHA IS "A" THRU "Z"
004000     UPSI-0 ON STATUS IS TRACE-DEMANDEE
004100            OFF STATUS IS TRACE-NON-DEMANDEE.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500*    Transactions d'indicateur a poster
004600     SELECT METRIC-TRANS-FILE ASSIGN TO "METRTRAN"
004700         ORGANIZATION LINE SEQUENTIAL
004800         FILE STATUS IS WS-FS-MTRAN.
004900
005000*    Fichier des indicateurs de production - alimente en ajout
005100     SELECT METRIC-FILE ASSIGN TO "METRFILE"
005200         ORGANIZATION LINE SEQUENTIAL
005300         FILE STATUS IS WS-FS-METR.
005400
005500*    Fichier de compte-rendu commun a la chaine - deja cree par
005600*    le programme 1-POST-EMISSIONS, ouvert ici en ajout
005700     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
005800         ORGANIZATION LINE SEQUENTIAL
005900         FILE STATUS IS WS-FS-RPT.
006000
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  METRIC-TRANS-FILE.
006600 01  METRIC-TRANS-FILE-ENREG.
006700     COPY CPYMETR REPLACING ==BM-== BY ==MT-==.
006800
006900 FD  METRIC-FILE.
007000 01  METRIC-FILE-ENREG.
007100     COPY CPYMETR.
007200
007300 FD  REPORT-FILE.
007400 01  REPORT-FILE-ENREG           PIC X(132).
007500
007600******************************************************************
007700 WORKING-STORAGE SECTION.
007800
007900 77  WS-EOF-MTRAN                PIC X(01) VALUE SPACE.
008000     88  FIN-MTRAN                       VALUE HIGH-VALUE.
008100 77  WS-EOF-METR-INIT            PIC X(01) VALUE SPACE.
008200     88  FIN-METR-INIT                   VALUE HIGH-VALUE.
008300
008400 01  WS-SWITCHES.
008500     05  WS-FS-MTRAN             PIC X(02) VALUE SPACE.
008600         88  FS-MTRAN-OK                 VALUE '00'.
008700     05  WS-FS-METR              PIC X(02) VALUE SPACE.
008800         88  FS-METR-OK                  VALUE '00'.
008900         88  FS-METR-INEXISTANT          VALUE '35'.
009000     05  WS-FS-RPT               PIC X(02) VALUE SPACE.
009100         88  FS-RPT-OK                   VALUE '00'.
009200     05  FILLER                  PIC X(05) VALUE SPACE.
009300
009400 01  WS-COMPTEURS.
009500     05  WS-NEXT-METRIC-ID       PIC 9(06) COMP VALUE 1.
009600     05  WS-CNT-POSTED           PIC 9(07) COMP VALUE 0.
009700     05  WS-CNT-REJ-FUTURE       PIC 9(07) COMP VALUE 0.
009800     05  WS-CNT-REJ-INVALID      PIC 9(07) COMP VALUE 0.
009900     05  WS-CNT-REJ-TOTAL        PIC 9(07) COMP VALUE 0.
010000     05  WS-CNT-TRAITEES         PIC 9(07) VALUE 0.
010100     05  WS-CNT-TRAITEES-R REDEFINES WS-CNT-TRAITEES.
010200         10  WS-CT-MILLIERS      PIC 9(04).
010300         10  WS-CT-UNITES        PIC 9(03).
010400     05  FILLER                  PIC X(05) VALUE SPACE.
010500
010600 01  WS-DATE-TRAVAIL.
010700     05  WS-RUN-DATE-8           PIC 9(08) VALUE 0.
010800     05  WS-RUN-DATE-8R REDEFINES WS-RUN-DATE-8.
010900         10  WS-RUN-ANNEE        PIC 9(04).
011000         10  WS-RUN-MOIS         PIC 9(02).
011100         10  WS-RUN-JOUR         PIC 9(02).
011200     05  FILLER                  PIC X(05) VALUE SPACE.
011300
011400 01  WS-ZONE-VALIDATION.
011500     05  WS-STATUT-TRANSACTION   PIC X(01) VALUE 'P'.
011600         88  TRANSACTION-VALIDE          VALUE 'P'.
011700         88  TRANSACTION-REJETEE         VALUE 'R'.
011800     05  WS-CODE-REJET           PIC X(20) VALUE SPACE.
011900     05  WS-DERNIER-ID-VU        PIC 9(06) VALUE 0.
012000     05  WS-DERNIER-ID-VU-R REDEFINES WS-DERNIER-ID-VU.
012100         10  WS-DIV-MILLIERS     PIC 9(03).
012200         10  WS-DIV-UNITES       PIC 9(03).
012300     05  FILLER                  PIC X(05) VALUE SPACE.
012400
012500******************************************************************
012600*    ZONES D'EDITION DU COMPTE-RENDU (RUBRIQUE POSTING SUMMARY)  *
012700******************************************************************
012800 01  L-TITRE-POST.
012900     05  FILLER                  PIC X(01) VALUE SPACE.
013000     05  L-TITRE-TEXTE           PIC X(50) VALUE
013100         'POSTING SUMMARY - BUSINESS METRICS'.
013200     05  FILLER                  PIC X(81) VALUE SPACE.
013300
013400 01  L-LIGNE-POST.
013500     05  FILLER                  PIC X(01) VALUE SPACE.
013600     05  L-LIGNE-TEXTE           PIC X(50) VALUE ALL '-'.
013700     05  FILLER                  PIC X(81) VALUE SPACE.
013800
013900 01  L-DETAIL-POST.
014000     05  FILLER                  PIC X(01) VALUE SPACE.
014100     05  L-LIBELLE-POST          PIC X(35) VALUE SPACE.
014200     05  L-VALEUR-POST           PIC Z(6)9.
014300     05  FILLER                  PIC X(89) VALUE SPACE.
014400
014500******************************************************************
014600 PROCEDURE DIVISION.
014700
014800 MAIN-PROCEDURE.
014900
015000     PERFORM 1000-INITIALISATION
015100        THRU 1000-INITIALISATION-EXIT
015200
015300     PERFORM 1500-DETERMINE-NEXT-ID
015400        THRU 1500-DETERMINE-NEXT-ID-EXIT
015500
015600     PERFORM 1600-OUVRIR-METRIC-EXTEND
015700        THRU 1600-OUVRIR-METRIC-EXTEND-EXIT
015800
015900     PERFORM 2000-TRAITER-TRANSACTIONS
016000        THRU 2000-TRAITER-TRANSACTIONS-EXIT
016100        UNTIL FIN-MTRAN
016200
016300     PERFORM 8000-IMPRIME-BILAN
016400        THRU 8000-IMPRIME-BILAN-EXIT
016500
016600     PERFORM 9000-FIN-TRAITEMENT
016700        THRU 9000-FIN-TRAITEMENT-EXIT
016800
016900     PERFORM FIN-PGM
017000     .
017100
017200*----------------------------------------------------------------
017300 1000-INITIALISATION.
017400
017500     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD
017600
017700     OPEN INPUT METRIC-TRANS-FILE
017800     IF NOT FS-MTRAN-OK
017900         DISPLAY 'ERREUR OUVERTURE METRIC-TRANS-FILE CODE : '
018000                 WS-FS-MTRAN
018100         PERFORM FIN-PGM
018200     END-IF
018300
018400     OPEN EXTEND REPORT-FILE
018500     IF NOT FS-RPT-OK
018600         DISPLAY 'ERREUR OUVERTURE REPORT-FILE CODE : '
018700                 WS-FS-RPT
018800         PERFORM FIN-PGM
018900     END-IF
019000     .
019100 1000-INITIALISATION-EXIT.
019200     EXIT.
019300
019400*----------------------------------------------------------------
019500*    DETERMINATION DU PROCHAIN IDENTIFIANT D'INDICATEUR PAR
019600*    RELECTURE DU FICHIER DES INDICATEURS (S'IL EXISTE DEJA)
019700*----------------------------------------------------------------
019800 1500-DETERMINE-NEXT-ID.
019900
020000     OPEN INPUT METRIC-FILE
020100     EVALUATE TRUE
020200         WHEN FS-METR-OK
020300             PERFORM 1550-LIRE-METRIC-INIT
020400                THRU 1550-LIRE-METRIC-INIT-EXIT
020500                UNTIL FIN-METR-INIT
020600             CLOSE METRIC-FILE
020700         WHEN FS-METR-INEXISTANT
020800             CONTINUE
020900         WHEN OTHER
021000             DISPLAY 'ERREUR OUVERTURE METRIC-FILE CODE : '
021100                     WS-FS-METR
021200             PERFORM FIN-PGM
021300     END-EVALUATE
021400     .
021500 1500-DETERMINE-NEXT-ID-EXIT.
021600     EXIT.
021700
021800*----------------------------------------------------------------
021900 1550-LIRE-METRIC-INIT.
022000
022100     READ METRIC-FILE
022200         AT END
022300             SET FIN-METR-INIT TO TRUE
022400         NOT AT END
022500             MOVE BM-METRIC-ID TO WS-DERNIER-ID-VU
022600             IF WS-DERNIER-ID-VU NOT LESS WS-NEXT-METRIC-ID
022700                 COMPUTE WS-NEXT-METRIC-ID =
022800                         WS-DERNIER-ID-VU + 1
022900             END-IF
023000     END-READ
023100     .
023200 1550-LIRE-METRIC-INIT-EXIT.
023300     EXIT.
023400
023500*----------------------------------------------------------------
023600 1600-OUVRIR-METRIC-EXTEND.
023700
023800     OPEN EXTEND METRIC-FILE
023900     IF NOT FS-METR-OK
024000         DISPLAY 'ERREUR OUVERTURE METRIC-FILE CODE : '
024100                 WS-FS-METR
024200         PERFORM FIN-PGM
024300     END-IF
024400     .
024500 1600-OUVRIR-METRIC-EXTEND-EXIT.
024600     EXIT.
024700
024800*----------------------------------------------------------------
024900 2000-TRAITER-TRANSACTIONS.
025000
025100     READ METRIC-TRANS-FILE
025200         AT END
025300             SET FIN-MTRAN TO TRUE
025400         NOT AT END
025500             PERFORM 2200-VALIDATE-METRIC
025600                THRU 2200-VALIDATE-METRIC-EXIT
025700
025800             IF TRANSACTION-VALIDE
025900                 PERFORM 2300-ECRIRE-METRIC
026000                    THRU 2300-ECRIRE-METRIC-EXIT
026100             ELSE
026200                 PERFORM 2400-COMPTABILISER-REJET
026300                    THRU 2400-COMPTABILISER-REJET-EXIT
026400             END-IF
026500     END-READ
026600     .
026700 2000-TRAITER-TRANSACTIONS-EXIT.
026800     EXIT.
026900
027000*----------------------------------------------------------------
027100*    CONTROLES DE POSTAGE : VALEUR POSITIVE, DATE NON FUTURE
027200*----------------------------------------------------------------
027300 2200-VALIDATE-METRIC.
027400
027500     MOVE 'P' TO WS-STATUT-TRANSACTION
027600     MOVE SPACE TO WS-CODE-REJET
027700
027800     IF MT-METRIC-VALUE NOT GREATER ZERO
027900         MOVE 'R' TO WS-STATUT-TRANSACTION
028000         MOVE 'INVALID VALUE' TO WS-CODE-REJET
028100     ELSE
028200         IF MT-METRIC-DATE GREATER WS-RUN-DATE-8
028300             MOVE 'R' TO WS-STATUT-TRANSACTION
028400             MOVE 'FUTURE DATE' TO WS-CODE-REJET
028500         END-IF
028600     END-IF
028700     .
028800 2200-VALIDATE-METRIC-EXIT.
028900     EXIT.
029000
029100*----------------------------------------------------------------
029200 2300-ECRIRE-METRIC.
029300
029400     MOVE WS-NEXT-METRIC-ID TO BM-METRIC-ID
029500     MOVE MT-METRIC-NAME    TO BM-METRIC-NAME
029600     MOVE MT-METRIC-VALUE   TO BM-METRIC-VALUE
029700     MOVE MT-METRIC-UNIT    TO BM-METRIC-UNIT
029800     MOVE MT-METRIC-DATE    TO BM-METRIC-DATE
029900
030000     WRITE METRIC-FILE-ENREG
030100
030200     ADD 1 TO WS-NEXT-METRIC-ID
030300     ADD 1 TO WS-CNT-POSTED
030400     .
030500 2300-ECRIRE-METRIC-EXIT.
030600     EXIT.
030700
030800*----------------------------------------------------------------
030900 2400-COMPTABILISER-REJET.
031000
031100     ADD 1 TO WS-CNT-REJ-TOTAL
031200
031300     EVALUATE WS-CODE-REJET
031400         WHEN 'FUTURE DATE'
031500             ADD 1 TO WS-CNT-REJ-FUTURE
031600         WHEN OTHER
031700             ADD 1 TO WS-CNT-REJ-INVALID
031800     END-EVALUATE
031900     .
032000 2400-COMPTABILISER-REJET-EXIT.
032100     EXIT.
032200
032300*----------------------------------------------------------------
032400*    EDITION DE LA RUBRIQUE POSTING SUMMARY
032500*----------------------------------------------------------------
032600 8000-IMPRIME-BILAN.
032700
032800     MOVE L-TITRE-POST TO REPORT-FILE-ENREG
032900     WRITE REPORT-FILE-ENREG
033000
033100     MOVE L-LIGNE-POST TO REPORT-FILE-ENREG
033200     WRITE REPORT-FILE-ENREG
033300
033400     MOVE 'TRANSACTIONS POSTED' TO L-LIBELLE-POST
033500     MOVE WS-CNT-POSTED         TO L-VALEUR-POST
033600     MOVE L-DETAIL-POST TO REPORT-FILE-ENREG
033700     WRITE REPORT-FILE-ENREG
033800
033900     MOVE 'TRANSACTIONS REJECTED' TO L-LIBELLE-POST
034000     MOVE WS-CNT-REJ-TOTAL        TO L-VALEUR-POST
034100     MOVE L-DETAIL-POST TO REPORT-FILE-ENREG
034200     WRITE REPORT-FILE-ENREG
034300
034400     ADD WS-CNT-POSTED WS-CNT-REJ-TOTAL
034500         GIVING WS-CNT-TRAITEES
034600     MOVE 'TRANSACTIONS PROCESSED' TO L-LIBELLE-POST
034700     MOVE WS-CNT-TRAITEES          TO L-VALEUR-POST
034800     MOVE L-DETAIL-POST TO REPORT-FILE-ENREG
034900     WRITE REPORT-FILE-ENREG
035000
035100     MOVE '  REJECT: FUTURE DATE' TO L-LIBELLE-POST
035200     MOVE WS-CNT-REJ-FUTURE       TO L-VALEUR-POST
035300     MOVE L-DETAIL-POST TO REPORT-FILE-ENREG
035400     WRITE REPORT-FILE-ENREG
035500
035600     MOVE '  REJECT: INVALID VALUE' TO L-LIBELLE-POST
035700     MOVE WS-CNT-REJ-INVALID        TO L-VALEUR-POST
035800     MOVE L-DETAIL-POST TO REPORT-FILE-ENREG
035900     WRITE REPORT-FILE-ENREG
036000     .
036100 8000-IMPRIME-BILAN-EXIT.
036200     EXIT.
036300
036400*----------------------------------------------------------------
036500 9000-FIN-TRAITEMENT.
036600
036700     CLOSE METRIC-TRANS-FILE METRIC-FILE REPORT-FILE
036800     .
036900 9000-FIN-TRAITEMENT-EXIT.
037000     EXIT.
037100
037200*----------------------------------------------------------------
037300 FIN-PGM.
037400     STOP RUN.
037500******************************************************************
037600
