000100******************************************************************
000200* Author: Nadia Ostrowski
000300* Date: 15/05/1991
000400* Purpose: CALCUL DE L'INTENSITE D'EMISSION - RAPPORT DES
000500*          EMISSIONS TOTALES SUR LA PERIODE A L'INDICATEUR DE
000600*          PRODUCTION DESIGNE (TONNES D'ACIER, ETC.).
000700* Tectonics: cobc
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. 4-INTENSITY.
001100 AUTHOR. NADIA OSTROWSKI.
001200 INSTALLATION. ACIERIES DE LA MEUSE - SERVICE ENVIRONNEMENT.
001300 DATE-WRITTEN. 15/05/1991.
001400 DATE-COMPILED.
001500 SECURITY. RESERVE A L'USAGE INTERNE DU SERVICE ENVIRONNEMENT.
001600******************************************************************
001700*                    JOURNAL DES MODIFICATIONS                  *
001800******************************************************************
001900* 15/05/1991 NOS  DT-0219  CREATION DU PROGRAMME - CUMUL DES
002000*                          EMISSIONS SUR LA PERIODE ET RECHERCHE
002100*                          DE L'INDICATEUR DE PRODUCTION DESIGNE.
002200* 03/12/1992 DFA  DT-0261  AJOUT DU CONTROLE DE LA PERIODE
002300*                          (BORNE FIN NON ANTERIEURE A LA BORNE
002400*                          DEBUT, ETENDUE MAXIMALE DE 3650 JOURS).
002500* 19/01/1999 NOS  DT-1998  PASSAGE AN 2000 - DATES DE PARAMETRE
002600*                          SUR 8 POSITIONS, CALCUL DE L'ETENDUE
002700*                          REVU EN CONSEQUENCE.
002800* 30/06/2007 BFI  DT-2401  MESSAGE 'NO PRODUCTION DATA' QUAND
002900*                          L'INDICATEUR EST ABSENT OU NUL SUR LA
003000*                          PERIODE, PLUTOT QU'UNE DIVISION PAR
003100*                          ZERO.
003200* 04/11/2011 NOS  DT-2689  AJOUT DU CONTROLE DE LA CARTE
003300*                          PARAMETRE : LE NOM D'INDICATEUR NE
003400*                          DOIT PAS ETRE BLANC (ANOMALIE SIGNALEE
003500*                          PAR LE SERVICE ENVIRONNEMENT).
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS CLASSE-ALPHA IS "A" THRU "Z"
004200     UPSI-0 ON STATUS IS TRACE-DEMANDEE
004300            OFF STATUS IS TRACE-NON-DEMANDEE.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700*    Carte parametre - periode et nom de l'indicateur
004800     SELECT PARM-FILE ASSIGN TO "PARMINT"
004900         ORGANIZATION LINE SEQUENTIAL
005000         FILE STATUS IS WS-FS-PARM.
005100
005200*    Fichier des emissions posees - lu integralement
005300     SELECT EMISSION-FILE ASSIGN TO "EMISFILE"
005400         ORGANIZATION LINE SEQUENTIAL
005500         FILE STATUS IS WS-FS-EMIS.
005600
005700*    Fichier des indicateurs de production - lu integralement
005800     SELECT METRIC-FILE ASSIGN TO "METRFILE"
005900         ORGANIZATION LINE SEQUENTIAL
006000         FILE STATUS IS WS-FS-METR.
006100
006200*    Fichier de compte-rendu commun a la chaine - ouvert en ajout
006300     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
006400         ORGANIZATION LINE SEQUENTIAL
006500         FILE STATUS IS WS-FS-RPT.
006600
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  PARM-FILE.
007200 01  PARM-FILE-ENREG.
007300     05  PARM-DATE-DEBUT         PIC 9(08).
007400     05  PARM-DATE-FIN           PIC 9(08).
007500     05  PARM-METRIC-NAME        PIC X(30).
007600     05  FILLER                  PIC X(42).
007700
007800 FD  EMISSION-FILE.
007900 01  EMISSION-FILE-ENREG.
008000     COPY CPYEMRE.
008100
008200 FD  METRIC-FILE.
008300 01  METRIC-FILE-ENREG.
008400     COPY CPYMETR.
008500
008600 FD  REPORT-FILE.
008700 01  REPORT-FILE-ENREG           PIC X(132).
008800
008900******************************************************************
009000 WORKING-STORAGE SECTION.
009100
009200 77  WS-EOF-EMIS                 PIC X(01) VALUE SPACE.
009300     88  FIN-EMIS                        VALUE HIGH-VALUE.
009400 77  WS-EOF-METR                 PIC X(01) VALUE SPACE.
009500     88  FIN-METR                        VALUE HIGH-VALUE.
009600
009700 01  WS-SWITCHES.
009800     05  WS-FS-PARM              PIC X(02) VALUE SPACE.
009900         88  FS-PARM-OK                  VALUE '00'.
010000     05  WS-FS-EMIS              PIC X(02) VALUE SPACE.
010100         88  FS-EMIS-OK                  VALUE '00'.
010200     05  WS-FS-METR              PIC X(02) VALUE SPACE.
010300         88  FS-METR-OK                  VALUE '00'.
010400     05  WS-FS-RPT               PIC X(02) VALUE SPACE.
010500         88  FS-RPT-OK                   VALUE '00'.
010600     05  WS-PARM-VALIDE          PIC X(01) VALUE 'Y'.
010700         88  PARM-INT-VALIDE             VALUE 'Y'.
010800     05  WS-PRODUCTION-VUE       PIC X(01) VALUE 'N'.
010900         88  PRODUCTION-CONNUE           VALUE 'Y'.
011000     05  FILLER                  PIC X(05) VALUE SPACE.
011100
011200 01  WS-PRODUCTION-INFOS.
011300     05  WS-PRODUCTION-UNIT      PIC X(10) VALUE SPACE.
011400     05  WS-CNT-EMIS-PERIODE     PIC 9(07) COMP VALUE 0.
011500     05  FILLER                  PIC X(05) VALUE SPACE.
011600
011700 01  WS-ZONE-EFFECTIVE.
011800     05  WS-EMISSION-EFFECTIVE   PIC S9(11)V9(03) VALUE 0.
011900     05  FILLER                  PIC X(05) VALUE SPACE.
012000
012100 01  WS-BORNES-PERIODE.
012200     05  WS-JOURS-JULIENS-DEBUT  PIC 9(07) COMP VALUE 0.
012300     05  WS-JOURS-JULIENS-FIN    PIC 9(07) COMP VALUE 0.
012400     05  WS-ETENDUE-JOURS        PIC S9(07) COMP VALUE 0.
012500     05  FILLER                  PIC X(05) VALUE SPACE.
012600
012700 01  WS-DATE-CONV.
012800     05  WS-DATE-CONV-8          PIC 9(08).
012900     05  WS-DATE-CONV-8R REDEFINES WS-DATE-CONV-8.
013000         10  WS-DC-ANNEE         PIC 9(04).
013100         10  WS-DC-MOIS          PIC 9(02).
013200         10  WS-DC-JOUR          PIC 9(02).
013300     05  WS-DATE-CONV-JJ         PIC 9(07) COMP.
013400     05  FILLER                  PIC X(05) VALUE SPACE.
013500
013600 01  WS-ACCUMULATEURS.
013700     05  WS-TOTAL-EMISSIONS      PIC S9(11)V9(03) VALUE 0.
013800     05  WS-TOTAL-PRODUCTION     PIC S9(11)V9(03) VALUE 0.
013900     05  WS-INTENSITE            PIC S9(07)V9(04) VALUE 0.
014000     05  WS-TOTAL-EMISSIONS-R REDEFINES WS-TOTAL-EMISSIONS.
014100         10  WS-TE-ENTIER        PIC S9(11).
014200         10  WS-TE-DECIMAL       PIC 9(03).
014300     05  WS-TOTAL-PRODUCTION-R REDEFINES
014400                             WS-TOTAL-PRODUCTION.
014500         10  WS-TP-ENTIER        PIC S9(11).
014600         10  WS-TP-DECIMAL       PIC 9(03).
014700     05  FILLER                  PIC X(05) VALUE SPACE.
014800
014900******************************************************************
015000*    ZONES D'EDITION DE LA RUBRIQUE EMISSION INTENSITY           *
015100******************************************************************
015200 01  L-TITRE-INT.
015300     05  FILLER                  PIC X(01) VALUE SPACE.
015400     05  L-TITRE-TEXTE           PIC X(50) VALUE
015500         'EMISSION INTENSITY'.
015600     05  FILLER                  PIC X(81) VALUE SPACE.
015700
015800 01  L-LIGNE-INT.
015900     05  FILLER                  PIC X(01) VALUE SPACE.
016000     05  L-LIGNE-TEXTE           PIC X(50) VALUE ALL '-'.
016100     05  FILLER                  PIC X(81) VALUE SPACE.
016200
016300 01  L-DETAIL-INT.
016400     05  FILLER                  PIC X(01) VALUE SPACE.
016500     05  L-LIBELLE-INT           PIC X(35) VALUE SPACE.
016600     05  L-VALEUR-INT            PIC Z(6)9.99.
016700     05  FILLER                  PIC X(84) VALUE SPACE.
016800
016900 01  L-DETAIL-INT-4DEC.
017000     05  FILLER                  PIC X(01) VALUE SPACE.
017100     05  L-LIBELLE-INT4          PIC X(35) VALUE SPACE.
017200     05  L-VALEUR-INT4           PIC Z(6)9.9999.
017300     05  FILLER                  PIC X(83) VALUE SPACE.
017400
017500 01  L-DETAIL-INT-TEXTE.
017600     05  FILLER                  PIC X(01) VALUE SPACE.
017700     05  L-LIBELLE-INTX          PIC X(20) VALUE SPACE.
017800     05  L-VALEUR-INTX           PIC X(40) VALUE SPACE.
017900     05  FILLER                  PIC X(71) VALUE SPACE.
018000
018100 01  L-ERREUR-INT.
018200     05  FILLER                  PIC X(01) VALUE SPACE.
018300     05  L-TEXTE-ERREUR          PIC X(60) VALUE SPACE.
018400     05  FILLER                  PIC X(71) VALUE SPACE.
018500
018600******************************************************************
018700 PROCEDURE DIVISION.
018800
018900 MAIN-PROCEDURE.
019000
019100     PERFORM 1000-INITIALISATION
019200        THRU 1000-INITIALISATION-EXIT
019300
019400     IF PARM-INT-VALIDE
019500         PERFORM 2000-CUMULER-EMISSIONS
019600            THRU 2000-CUMULER-EMISSIONS-EXIT
019700            UNTIL FIN-EMIS
019800
019900         PERFORM 2500-CUMULER-PRODUCTION
020000            THRU 2500-CUMULER-PRODUCTION-EXIT
020100            UNTIL FIN-METR
020200
020300         IF PRODUCTION-CONNUE AND WS-TOTAL-PRODUCTION GREATER ZERO
020400             COMPUTE WS-INTENSITE ROUNDED =
020500                     WS-TOTAL-EMISSIONS / WS-TOTAL-PRODUCTION
020600             PERFORM 4000-PRINT-INTENSITY-REPORT
020700                THRU 4000-PRINT-INTENSITY-REPORT-EXIT
020800         ELSE
020900             PERFORM 4500-PRINT-NO-PRODUCTION
021000                THRU 4500-PRINT-NO-PRODUCTION-EXIT
021100         END-IF
021200     ELSE
021300         PERFORM 4800-PRINT-ERREUR-PARM
021400            THRU 4800-PRINT-ERREUR-PARM-EXIT
021500     END-IF
021600
021700     PERFORM 9000-FIN-TRAITEMENT
021800        THRU 9000-FIN-TRAITEMENT-EXIT
021900
022000     PERFORM FIN-PGM
022100     .
022200
022300*----------------------------------------------------------------
022400*    LES DATES SONT CONVERTIES EN JOURS JULIENS APPROCHES (365
022500*    JOURS PAR AN, 31 JOURS PAR MOIS) POUR LE SEUL BESOIN DU
022600*    CONTROLE D'ETENDUE MAXIMALE DE LA PERIODE
022700*----------------------------------------------------------------
022800 1000-INITIALISATION.
022900
023000     OPEN INPUT PARM-FILE
023100     IF NOT FS-PARM-OK
023200         DISPLAY 'ERREUR OUVERTURE PARM-FILE CODE : ' WS-FS-PARM
023300         PERFORM FIN-PGM
023400     END-IF
023500     READ PARM-FILE
023600         AT END
023700             DISPLAY 'CARTE PARAMETRE INTENSITY ABSENTE'
023800             PERFORM FIN-PGM
023900     END-READ
024000     CLOSE PARM-FILE
024100
024200     MOVE 'Y' TO WS-PARM-VALIDE
024300     IF PARM-METRIC-NAME = SPACES
024400         MOVE 'N' TO WS-PARM-VALIDE
024500     END-IF
024600     IF PARM-DATE-FIN LESS PARM-DATE-DEBUT
024700         MOVE 'N' TO WS-PARM-VALIDE
024800     ELSE
024900         MOVE PARM-DATE-DEBUT TO WS-DATE-CONV-8
025000         PERFORM 1100-CONVERTIR-EN-JOURS
025100            THRU 1100-CONVERTIR-EN-JOURS-EXIT
025200         MOVE WS-DATE-CONV-JJ TO WS-JOURS-JULIENS-DEBUT
025300
025400         MOVE PARM-DATE-FIN TO WS-DATE-CONV-8
025500         PERFORM 1100-CONVERTIR-EN-JOURS
025600            THRU 1100-CONVERTIR-EN-JOURS-EXIT
025700         MOVE WS-DATE-CONV-JJ TO WS-JOURS-JULIENS-FIN
025800
025900         COMPUTE WS-ETENDUE-JOURS =
026000                 WS-JOURS-JULIENS-FIN - WS-JOURS-JULIENS-DEBUT
026100         IF WS-ETENDUE-JOURS GREATER 3650
026200             MOVE 'N' TO WS-PARM-VALIDE
026300         END-IF
026400     END-IF
026500
026600     OPEN INPUT EMISSION-FILE
026700     IF NOT FS-EMIS-OK
026800         DISPLAY 'ERREUR OUVERTURE EMISSION-FILE CODE : '
026900                 WS-FS-EMIS
027000         PERFORM FIN-PGM
027100     END-IF
027200
027300     OPEN INPUT METRIC-FILE
027400     IF NOT FS-METR-OK
027500         DISPLAY 'ERREUR OUVERTURE METRIC-FILE CODE : '
027600                 WS-FS-METR
027700         PERFORM FIN-PGM
027800     END-IF
027900
028000     OPEN EXTEND REPORT-FILE
028100     IF NOT FS-RPT-OK
028200         DISPLAY 'ERREUR OUVERTURE REPORT-FILE CODE : '
028300                 WS-FS-RPT
028400         PERFORM FIN-PGM
028500     END-IF
028600     .
028700 1000-INITIALISATION-EXIT.
028800     EXIT.
028900
029000*----------------------------------------------------------------
029100 1100-CONVERTIR-EN-JOURS.
029200
029300     COMPUTE WS-DATE-CONV-JJ =
029400             (WS-DC-ANNEE * 365) + (WS-DC-MOIS * 31) + WS-DC-JOUR
029500     .
029600 1100-CONVERTIR-EN-JOURS-EXIT.
029700     EXIT.
029800
029900*----------------------------------------------------------------
030000*    CUMUL DES EMISSIONS EFFECTIVES DONT LA DATE D'ACTIVITE EST
030100*    COMPRISE DANS LA PERIODE DEMANDEE
030200*----------------------------------------------------------------
030300 2000-CUMULER-EMISSIONS.
030400
030500     READ EMISSION-FILE
030600         AT END
030700             SET FIN-EMIS TO TRUE
030800         NOT AT END
030900             IF ER-ACTIVITY-DATE NOT LESS PARM-DATE-DEBUT
031000               AND ER-ACTIVITY-DATE NOT GREATER PARM-DATE-FIN
031100                 PERFORM 2100-EMISSION-EFFECTIVE
031200                    THRU 2100-EMISSION-EFFECTIVE-EXIT
031300                 ADD WS-EMISSION-EFFECTIVE TO WS-TOTAL-EMISSIONS
031400                 ADD 1 TO WS-CNT-EMIS-PERIODE
031500             END-IF
031600     END-READ
031700     .
031800 2000-CUMULER-EMISSIONS-EXIT.
031900     EXIT.
032000
032100*----------------------------------------------------------------
032200 2100-EMISSION-EFFECTIVE.
032300
032400     IF ER-OVERRIDE-OUI
032500         MOVE ER-OVERRIDDEN-CO2E TO WS-EMISSION-EFFECTIVE
032600     ELSE
032700         MOVE ER-CALCULATED-CO2E TO WS-EMISSION-EFFECTIVE
032800     END-IF
032900     .
033000 2100-EMISSION-EFFECTIVE-EXIT.
033100     EXIT.
033200
033300*----------------------------------------------------------------
033400*    CUMUL DE L'INDICATEUR DE PRODUCTION DESIGNE PAR LA CARTE
033500*    PARAMETRE, SUR LA MEME PERIODE
033600*----------------------------------------------------------------
033700 2500-CUMULER-PRODUCTION.
033800
033900     READ METRIC-FILE
034000         AT END
034100             SET FIN-METR TO TRUE
034200         NOT AT END
034300             IF BM-METRIC-NAME = PARM-METRIC-NAME
034400               AND BM-METRIC-DATE NOT LESS PARM-DATE-DEBUT
034500               AND BM-METRIC-DATE NOT GREATER PARM-DATE-FIN
034600                 MOVE 'Y' TO WS-PRODUCTION-VUE
034700                 ADD BM-METRIC-VALUE TO WS-TOTAL-PRODUCTION
034800                 MOVE BM-METRIC-UNIT TO WS-PRODUCTION-UNIT
034900             END-IF
035000     END-READ
035100     .
035200 2500-CUMULER-PRODUCTION-EXIT.
035300     EXIT.
035400
035500*----------------------------------------------------------------
035600*    EDITION DE LA RUBRIQUE EMISSION INTENSITY
035700*----------------------------------------------------------------
035800 4000-PRINT-INTENSITY-REPORT.
035900
036000     MOVE L-TITRE-INT TO REPORT-FILE-ENREG
036100     WRITE REPORT-FILE-ENREG
036200
036300     MOVE L-LIGNE-INT TO REPORT-FILE-ENREG
036400     WRITE REPORT-FILE-ENREG
036500
036600     MOVE 'PERIOD' TO L-LIBELLE-INTX
036700     STRING PARM-DATE-DEBUT ' TO ' PARM-DATE-FIN
036800         DELIMITED BY SIZE INTO L-VALEUR-INTX
036900     MOVE L-DETAIL-INT-TEXTE TO REPORT-FILE-ENREG
037000     WRITE REPORT-FILE-ENREG
037100
037200     MOVE 'PRODUCTION METRIC' TO L-LIBELLE-INTX
037300     MOVE PARM-METRIC-NAME TO L-VALEUR-INTX
037400     MOVE L-DETAIL-INT-TEXTE TO REPORT-FILE-ENREG
037500     WRITE REPORT-FILE-ENREG
037600
037700     MOVE 'TOTAL EMISSIONS KGCO2E' TO L-LIBELLE-INT
037800     COMPUTE L-VALEUR-INT ROUNDED = WS-TOTAL-EMISSIONS
037900     MOVE L-DETAIL-INT TO REPORT-FILE-ENREG
038000     WRITE REPORT-FILE-ENREG
038100
038200     MOVE 'EMISSION RECORD COUNT' TO L-LIBELLE-INT
038300     MOVE WS-CNT-EMIS-PERIODE TO L-VALEUR-INT
038400     MOVE L-DETAIL-INT TO REPORT-FILE-ENREG
038500     WRITE REPORT-FILE-ENREG
038600
038700     MOVE 'TOTAL PRODUCTION' TO L-LIBELLE-INT
038800     COMPUTE L-VALEUR-INT ROUNDED = WS-TOTAL-PRODUCTION
038900     MOVE L-DETAIL-INT TO REPORT-FILE-ENREG
039000     WRITE REPORT-FILE-ENREG
039100
039200     MOVE 'PRODUCTION UNIT' TO L-LIBELLE-INTX
039300     MOVE WS-PRODUCTION-UNIT TO L-VALEUR-INTX
039400     MOVE L-DETAIL-INT-TEXTE TO REPORT-FILE-ENREG
039500     WRITE REPORT-FILE-ENREG
039600
039700     MOVE 'EMISSION INTENSITY' TO L-LIBELLE-INT4
039800     MOVE WS-INTENSITE TO L-VALEUR-INT4
039900     MOVE L-DETAIL-INT-4DEC TO REPORT-FILE-ENREG
040000     WRITE REPORT-FILE-ENREG
040100
040200     MOVE 'INTENSITY UNIT' TO L-LIBELLE-INTX
040300     STRING 'KGCO2E PER ' WS-PRODUCTION-UNIT
040400         DELIMITED BY SIZE INTO L-VALEUR-INTX
040500     MOVE L-DETAIL-INT-TEXTE TO REPORT-FILE-ENREG
040600     WRITE REPORT-FILE-ENREG
040700     .
040800 4000-PRINT-INTENSITY-REPORT-EXIT.
040900     EXIT.
041000
041100*----------------------------------------------------------------
041200 4500-PRINT-NO-PRODUCTION.
041300
041400     MOVE L-TITRE-INT TO REPORT-FILE-ENREG
041500     WRITE REPORT-FILE-ENREG
041600
041700     MOVE 'NO PRODUCTION DATA' TO L-TEXTE-ERREUR
041800     MOVE L-ERREUR-INT TO REPORT-FILE-ENREG
041900     WRITE REPORT-FILE-ENREG
042000     .
042100 4500-PRINT-NO-PRODUCTION-EXIT.
042200     EXIT.
042300
042400*----------------------------------------------------------------
042500 4800-PRINT-ERREUR-PARM.
042600
042700     MOVE L-TITRE-INT TO REPORT-FILE-ENREG
042800     WRITE REPORT-FILE-ENREG
042900
043000     MOVE 'INVALID PERIOD - END DATE MUST NOT PRECEDE START'
043100          TO L-TEXTE-ERREUR
043200     MOVE L-ERREUR-INT TO REPORT-FILE-ENREG
043300     WRITE REPORT-FILE-ENREG
043400
043500     MOVE 'DATE, SPAN LIMITED TO 3650 DAYS'
043600          TO L-TEXTE-ERREUR
043700     MOVE L-ERREUR-INT TO REPORT-FILE-ENREG
043800     WRITE REPORT-FILE-ENREG
043900     .
044000 4800-PRINT-ERREUR-PARM-EXIT.
044100     EXIT.
044200
044300*----------------------------------------------------------------
044400 9000-FIN-TRAITEMENT.
044500
044600     IF FS-EMIS-OK
044700         CLOSE EMISSION-FILE
044800     END-IF
044900     IF FS-METR-OK
045000         CLOSE METRIC-FILE
045100     END-IF
045200     CLOSE REPORT-FILE
045300     .
045400 9000-FIN-TRAITEMENT-EXIT.
045500     EXIT.
045600
045700*----------------------------------------------------------------
045800 FIN-PGM.
045900     STOP RUN.
046000******************************************************************
046100
