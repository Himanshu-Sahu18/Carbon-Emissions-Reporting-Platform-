000100******************************************************************
000200* Author: Nadia Ostrowski
000300* Date: 03/07/1986
000400* Purpose: STRUCTURE DE L'ARTICLE INDICATEUR DE PRODUCTION -
000500*          SERT AUSSI BIEN A LA TRANSACTION D'ENTREE (SANS
000600*          IDENTIFIANT AFFECTE) QU'A L'ARTICLE POSTE DU FICHIER
000700*          DES INDICATEURS.  PREFIXE DES ZONES : BM-.
000800******************************************************************
000900* 03/07/1986 NOS  DT-0058  CREATION DE LA COPY.
001000* 19/01/1999 NOS  DT-1998  PASSAGE AN 2000 - DATE SUR 8 POSITIONS
001100*                          AVEC REDEFINES ANNEE/MOIS/JOUR.
001200******************************************************************
001300     05  BM-METRIC-ID              PIC 9(06).
001400     05  BM-METRIC-NAME            PIC X(30).
001500     05  BM-METRIC-VALUE           PIC S9(09)V9(03).
001600     05  BM-METRIC-UNIT            PIC X(10).
001700     05  BM-METRIC-DATE            PIC 9(08).
001800     05  BM-METRIC-DATE-R REDEFINES BM-METRIC-DATE.
001900         10  BM-METDT-ANNEE        PIC 9(04).
002000         10  BM-METDT-MOIS         PIC 9(02).
002100         10  BM-METDT-JOUR         PIC 9(02).
002200     05  FILLER                    PIC X(20).
