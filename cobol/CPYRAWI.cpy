000100******************************************************************
000200* Author: Sylvie Rambert
000300* Date: 08/09/1988
000400* Purpose: STRUCTURE DE L'ARTICLE DE REPRISE - DONNEES BRUTES DES
000500*          PORTEES 1, 2 ET 3, NORMALISEES SUR UN SEUL LAYOUT POUR
000600*          LA REPRISE INITIALE DU BILAN CARBONE.  PREFIXE DES
000700*          ZONES : RI-.
000800******************************************************************
000900* 08/09/1988 SRA  DT-0102  CREATION DE LA COPY.
001000* 19/01/1999 NOS  DT-1998  PASSAGE AN 2000 - AUCUNE ZONE DATE
001100*                          DIRECTE (CODE PERIODE LITTERAL).
001200******************************************************************
001300     05  RI-SCOPE                  PIC 9(01).
001400         88  RI-SCOPE-1                   VALUE 1.
001500         88  RI-SCOPE-2                   VALUE 2.
001600         88  RI-SCOPE-3                   VALUE 3.
001700     05  RI-ACTIVITY-NAME          PIC X(30).
001800     05  RI-PERIOD-CODE            PIC X(07).
001900     05  RI-QUANTITY               PIC S9(09)V9(03).
002000     05  RI-QUANTITY-UNIT          PIC X(10).
002100     05  RI-FACTOR-VALUE           PIC S9(07)V9(06).
002200     05  RI-FACTOR-UNIT            PIC X(15).
002300     05  RI-EMISSIONS-TCO2         PIC S9(09)V9(04).
002400     05  RI-LOCATION               PIC X(25).
002500     05  RI-DEPARTMENT             PIC X(25).
002600     05  FILLER                    PIC X(10).
