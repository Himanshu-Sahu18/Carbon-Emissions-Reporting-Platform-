000100******************************************************************
000200* Author: Sylvie Rambert
000300* Date: 14/06/1985
000400* Purpose: STRUCTURE DE L'ARTICLE FACTEUR D'EMISSION - TABLE DES
000500*          FACTEURS CARBONE PAR ACTIVITE, PORTEE ET PERIODE DE
000600*          VALIDITE.  PREFIXE DES ZONES : FA-.
000700******************************************************************
000800* 14/06/1985 SRA  DT-0031  CREATION DE LA COPY.
000900* 02/09/1991 DFA  DT-0177  AJOUT DES 88-NIVEAUX DE PORTEE ET DE
001000*                          L'INDICATEUR DE VALIDITE OUVERTE.
001100* 19/01/1999 NOS  DT-1998  PASSAGE AN 2000 - DATES SUR 8 POSITIONS
001200*                          AVEC REDEFINES ANNEE/MOIS/JOUR.
001300******************************************************************
001400     05  FA-FACTOR-ID              PIC 9(06).
001500     05  FA-ACTIVITY-NAME          PIC X(30).
001600     05  FA-SCOPE                  PIC 9(01).
001700         88  FA-SCOPE-1                   VALUE 1.
001800         88  FA-SCOPE-2                   VALUE 2.
001900         88  FA-SCOPE-3                   VALUE 3.
002000     05  FA-ACTIVITY-UNIT          PIC X(10).
002100     05  FA-CO2E-PER-UNIT          PIC S9(07)V9(06).
002200     05  FA-SOURCE                 PIC X(30).
002300     05  FA-VALID-FROM             PIC 9(08).
002400     05  FA-VALID-FROM-R REDEFINES FA-VALID-FROM.
002500         10  FA-VALFR-ANNEE        PIC 9(04).
002600         10  FA-VALFR-MOIS         PIC 9(02).
002700         10  FA-VALFR-JOUR         PIC 9(02).
002800     05  FA-VALID-TO               PIC 9(08).
002900         88  FA-VALID-TO-OUVERT           VALUE 99999999.
003000     05  FA-VALID-TO-R REDEFINES FA-VALID-TO.
003100         10  FA-VALTO-ANNEE        PIC 9(04).
003200         10  FA-VALTO-MOIS         PIC 9(02).
003300         10  FA-VALTO-JOUR         PIC 9(02).
003400     05  FILLER                    PIC X(15).
